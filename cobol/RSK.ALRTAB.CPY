000100***************************************************************
000200*                                                             *
000300*  RSKALRTB  --  RISK ALERT LEDGER WORKING-STORAGE TABLE      *
000400*                                                             *
000500*  IN-MEMORY COPY OF THE RISK-ALERTS LEDGER, LOADED WHOLE BY  *
000600*  1100-LOAD-ALERT-TABLE AND REWRITTEN IN FULL BY             *
000700*  7500-REWRITE-LEDGER.  THE SUPPRESS-KEY VIEW LETS           *
000800*  4200-FIND-OPEN-ALERT COMPARE (ALERT-TYPE, ACCOUNT-CODE,    *
000900*  SYMBOL, STATUS) AS ONE GROUP MOVE/COMPARE PER ENTRY.       *
001000*                                                             *
001100*  MODIFIER       DATE        DESCRIPTION OF CHANGE           *
001200*  -------------- ----------  ------------------------------- *
001300*  R BUCHOLTZ     03/14/1988  ORIGINAL COPYBOOK.               *
001400*  D OKONKWO      06/22/1993  ADDED ACKNOWLEDGED-BY TO THE    *
001500*                             TABLE ENTRY TO MATCH THE        *
001600*                             LEDGER RECORD.          CR-0448 *
001700*  M SANFILIPPO   04/18/1996  RESIZED TABLE TO 5000 ENTRIES   *
001800*                             -- ALERT VOLUME GREW WITH THE   *
001900*                             SECTOR LIMITS ROLLOUT.  CR-0900 *
002000***************************************************************
002100     01  WA-ALERT-TABLE.
002200         05  WA-ALERT-ENTRY OCCURS 5000 TIMES
002300                             INDEXED BY WA-ALERT-IX.
002400             10  WA-ALERT-ID             PIC 9(9).
002450*        ASSIGNED FROM WS-NEXT-ALERT-ID -- SEE RSKEVAL1'S        *
002460*        4500-CREATE-ALERT.  NEVER REUSED, EVEN AFTER RESOLVE.   *
002500             10  WA-LIMIT-ID             PIC 9(9).
002600             10  WA-ALERT-TYPE           PIC X(25).
002650*        'BREACH' OR 'WARNING' -- SEE RSKEVAL1'S                 *
002660*        4300-EVALUATE-LIMIT.                                    *
002700             10  WA-SEVERITY             PIC X(8).
002750*        LOW/MEDIUM/HIGH/CRITICAL -- DRIVES THE SEVERITY LINES   *
002760*        ON THE SUMMARY REPORT AND THE LIST-CRITICAL FILTER.     *
002800             10  WA-ACCOUNT-ID           PIC 9(9).
002900             10  WA-ACCOUNT-CODE         PIC X(50).
003000             10  WA-INSTRUMENT-ID        PIC 9(9).
003100             10  WA-SYMBOL               PIC X(20).
003200             10  WA-TRIGGERING-TRADE-ID  PIC X(50).
003300             10  WA-CURRENT-VALUE        PIC S9(14)V9(4).
003400             10  WA-LIMIT-VALUE          PIC S9(14)V9(4).
003500             10  WA-UTILIZATION-PCT      PIC S9(3)V9(2).
003600             10  WA-MESSAGE              PIC X(100).
003650*        BUILT BY 4550-BUILD-MESSAGE-TEXT -- NARRATIVE, NOT      *
003660*        RE-PARSED BY ANY DOWNSTREAM PROGRAM.                    *
003700             10  WA-STATUS               PIC X(12).
003750*        OPEN / ACKNOWLEDGED / RESOLVED -- SET BY RSKEVAL1 ON    *
003760*        CREATE, CHANGED BY RSKALCK1 ON ACKNOWLEDGE/RESOLVE.     *
003800                 88  WA-STATUS-OPEN          VALUE 'OPEN'.
003900             10  WA-ACKNOWLEDGED-BY      PIC X(30).
003950*        BLANK UNTIL AN ACKNOWLEDGE TRANSACTION FILLS IT IN.     *
004000     01  WA-ALERT-TABLE-KEYS REDEFINES WA-ALERT-TABLE.
004100         05  WAK-ALERT-ENTRY OCCURS 5000 TIMES
004200                             INDEXED BY WAK-ALERT-IX.
004300             10  FILLER                  PIC X(18).
004400             10  WAK-ALERT-TYPE          PIC X(25).
004500             10  FILLER                  PIC X(17).
004600             10  WAK-ACCOUNT-CODE        PIC X(50).
004700             10  FILLER                  PIC X(9).
004800             10  WAK-SYMBOL              PIC X(20).
004900             10  FILLER                  PIC X(191).
005000             10  WAK-STATUS              PIC X(12).
005100             10  FILLER                  PIC X(30).
