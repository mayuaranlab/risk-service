000100***************************************************************
000200*                                                             *
000300*  RSKLIMTB  --  RISK LIMIT WORKING-STORAGE TABLE             *
000400*                                                             *
000500*  IN-MEMORY COPY OF THE RISK-LIMITS MASTER, LOADED WHOLE BY  *
000600*  1000-LOAD-LIMIT-TABLE.  A SECOND, MATCH-KEY VIEW OF EACH   *
000700*  ENTRY IS CARRIED BY REDEFINES SO 3000-FIND-APPLICABLE-     *
000800*  LIMITS CAN COMPARE ACCOUNT-CODE/SYMBOL AS ONE FIELD PAIR   *
000900*  WITHOUT REPEATING THE ELEMENTARY-MOVE LOGIC AT EACH ENTRY. *
001000*                                                             *
001100*  MODIFIER       DATE        DESCRIPTION OF CHANGE           *
001200*  -------------- ----------  ------------------------------- *
001300*  R BUCHOLTZ     03/14/1988  ORIGINAL COPYBOOK.               *
001400*  D OKONKWO      06/22/1993  RESIZED TABLE TO 2000 ENTRIES   *
001500*                             WHEN THE DESK ADDED SECTOR      *
001600*                             LIMITS.                 CR-0448 *
001700***************************************************************
001800     01  WL-LIMIT-TABLE.
001900         05  WL-LIMIT-ENTRY OCCURS 2000 TIMES
002000                             INDEXED BY WL-LIMIT-IX.
002100             10  WL-LIMIT-ID             PIC 9(9).
002150             10  WL-ACCOUNT-ID           PIC 9(9).
002200             10  WL-ACCOUNT-CODE         PIC X(50).
002250             10  WL-INSTRUMENT-ID        PIC 9(9).
002300             10  WL-SYMBOL               PIC X(20).
002400             10  WL-LIMIT-TYPE           PIC X(25).
002500             10  WL-LIMIT-VALUE          PIC S9(14)V9(4).
002600             10  WL-WARNING-THRESHOLD    PIC S9(3)V9(2).
002700     01  WL-LIMIT-TABLE-KEYS REDEFINES WL-LIMIT-TABLE.
002800         05  WLK-LIMIT-ENTRY OCCURS 2000 TIMES
002900                             INDEXED BY WLK-LIMIT-IX.
003000             10  FILLER                  PIC X(18).
003100             10  WLK-ACCOUNT-CODE        PIC X(50).
003150             10  FILLER                  PIC X(9).
003200             10  WLK-SYMBOL              PIC X(20).
003300             10  FILLER                  PIC X(48).
