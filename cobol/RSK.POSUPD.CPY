000100***************************************************************
000200*                                                             *
000300*  RSKPOSUP  --  POSITION UPDATE EVENT RECORD                *
000400*                                                             *
000500*  ONE RECORD IS RECEIVED EACH TIME A POSITION CHANGES ON     *
000600*  ACCOUNT OF A TRADE.  RECORD IS LINE-SEQUENTIAL, FIXED      *
000700*  LENGTH, ONE PER LOGICAL LINE ON THE POSITION-UPDATES FILE. *
000800*                                                             *
000900*  MODIFIER       DATE        DESCRIPTION OF CHANGE           *
001000*  -------------- ----------  ------------------------------- *
001100*  R BUCHOLTZ     03/14/1988  ORIGINAL COPYBOOK FOR RISK      *
001200*                             LIMIT EVALUATION SUBSYSTEM.     *
001300*  T KELLERMAN    11/02/1990  ADDED TRIGGERING-TRADE-ID SO    *
001400*                             ALERTS CAN CARRY THE TRADE      *
001500*                             BACK TO THE DESK.       CR-0114 *
001600*  T KELLERMAN    09/09/1998  Y2K -- NO 2-DIGIT DATES IN THIS *
001700*                             RECORD, REVIEWED AND CLOSED.    *
001800*                             CR-1220                         *
001900***************************************************************
002000     01  PU-POSITION-UPDATE-RECORD.
002100***************************************************************
002200*        KEYS AND CORRELATION                                 *
002300***************************************************************
002400         05  PU-POSITION-ID              PIC X(20).
002500         05  PU-CORRELATION-ID           PIC X(36).
002600         05  PU-ACCOUNT-CODE             PIC X(50).
002700         05  PU-SYMBOL                   PIC X(20).
002800         05  PU-TRIGGERING-TRADE-ID      PIC X(50).
002900***************************************************************
003000*        POSITION AND COST FIELDS -- 4 DECIMALS INTERNAL      *
003100***************************************************************
003200         05  PU-NEW-QUANTITY             PIC S9(13)V9(4).
003300         05  PU-AVG-COST                 PIC S9(13)V9(4).
003400         05  PU-COST-BASIS               PIC S9(13)V9(4).
003500***************************************************************
003600*        ALTERNATE EDIT VIEW OF THE COST BASIS FOR THE        *
003700*        RISK EVALUATION SUMMARY REPORT -- SEE 7000 SERIES    *
003800*        PARAGRAPHS IN RSKEVAL1.                       CR-0114*
003900***************************************************************
004000         05  PU-COST-BASIS-EDIT REDEFINES PU-COST-BASIS.
004100             10  PU-COST-BASIS-WHOLE     PIC S9(13).
004200             10  PU-COST-BASIS-DEC       PIC 9(4).
004300         05  FILLER                      PIC X(20).
