000100***************************************************************
000200*                                                             *
000300*  RSKEVAL1  --  RISK EVALUATION ENGINE                       *
000400*                                                             *
000500*  READS THE POSITION-UPDATES FEED AGAINST THE RISK-LIMITS    *
000600*  MASTER AND THE RISK-ALERTS LEDGER, RAISES/SUPPRESSES/      *
000700*  AUTO-RESOLVES ALERTS, EXTRACTS NEWLY RAISED ALERTS FOR     *
000800*  DOWNSTREAM PUBLICATION, AND PRINTS THE RISK EVALUATION     *
000900*  SUMMARY REPORT AT END OF RUN.                              *
001000*                                                             *
001100*  MODIFIER       DATE        DESCRIPTION OF CHANGE           *
001200*  -------------- ----------  ------------------------------- *
001300*  R BUCHOLTZ     03/14/1988  ORIGINAL PROGRAM FOR THE DESK'S  *
001400*                             POSITION-LIMIT MONITORING        *
001500*                             PROJECT.                         *
001600*  R BUCHOLTZ     09/02/1989  FIXED UTILIZATION-PCT TRUNCATING *
001700*                             INSTEAD OF ROUNDING WHEN LIMIT-  *
001800*                             VALUE HAD 4 DECIMAL PLACES.      *
001900*                             CR-0098                          *
002000*  T KELLERMAN    11/02/1990  CARRY TRIGGERING-TRADE-ID FROM   *
002100*                             THE POSITION UPDATE ONTO THE     *
002200*                             ALERT SO THE DESK CAN TRACE THE  *
002300*                             TRADE THAT CAUSED THE BREACH.    *
002400*                             CR-0114                          *
002500*  D OKONKWO      06/22/1993  ADDED WARNING-THRESHOLD CHECK -- *
002600*                             ALERTS NOW RAISE AT LIMIT-       *
002700*                             WARNING SEVERITY BEFORE A HARD   *
002800*                             BREACH.  RESIZED THE LIMIT TABLE *
002900*                             TO 2000 ENTRIES.         CR-0448 *
003000*  D OKONKWO      07/30/1993  AUTO-RESOLVE OPEN LIMIT-BREACH   *
003100*                             ALERTS WHEN THE POSITION RETURNS *
003200*                             TO NORMAL ON A LATER UPDATE.     *
003300*                             CR-0461                          *
003400*  M SANFILIPPO   04/18/1996  REPLACED THE MQ PUBLISH STEP     *
003500*                             WITH THE RISK-ALERT-EVENTS FLAT  *
003600*                             FILE EXTRACT FOR DOWNSTREAM.     *
003700*                             RESIZED THE ALERT TABLE TO 5000  *
003800*                             ENTRIES.                CR-0900  *
003900*  T KELLERMAN    09/09/1998  Y2K -- RUN-DATE ON THE SUMMARY   *
004000*                             REPORT NOW CARRIES A 4-DIGIT     *
004100*                             YEAR.  REVIEWED ALL DATE FIELDS  *
004200*                             IN THIS PROGRAM, NONE OTHER      *
004300*                             AFFECTED.               CR-1220  *
004400*  T KELLERMAN    02/11/1999  SEVERITY CLASSIFICATION NOW      *
004500*                             MATCHES THE DESK'S REVISED       *
004600*                             THRESHOLDS -- BREACH AT OR ABOVE *
004700*                             120% UTILIZATION IS CRITICAL,    *
004800*                             WARNING AT OR ABOVE 90% IS       *
004900*                             MEDIUM.                 CR-1287  *
004920*  M SANFILIPPO   03/07/2001  FIXED WS-NEXT-ALERT-ID BEING     *
004930*                             BUMPED TWICE PER ALERT -- ONCE   *
004940*                             HERE IN 1000-INITIALIZE, ONCE    *
004950*                             MORE IN 4500-CREATE-ALERT --     *
004960*                             WHICH SKIPPED MAX-ID+1 ON THE    *
004970*                             FIRST ALERT OF EVERY RUN.  AUDIT *
004980*                             CAUGHT THE GAP RECONCILING THE   *
004990*                             LEDGER AGAINST THE DOWNSTREAM    *
004991*                             EXTRACT.  DROPPED THE INITIALIZE *
004992*                             INCREMENT.               CR-1301 *
004993*  D OKONKWO      08/19/2004  Y2K FOLLOW-UP REVIEW OF ALL DATE *
004994*                             WINDOWING LOGIC IN THIS PROGRAM  *
004995*                             PER DESK'S FIVE-YEAR COMPLIANCE  *
004996*                             SWEEP.  NO CHANGES REQUIRED --   *
004997*                             THE 1998 WINDOW (CR-1220) HOLDS  *
004998*                             THROUGH 2049.           CR-1455  *
005000***************************************************************
005100     IDENTIFICATION DIVISION.
005200     PROGRAM-ID. RSKEVAL1.
005300     AUTHOR. R BUCHOLTZ.
005400     INSTALLATION. HOME OFFICE RISK MANAGEMENT SYSTEMS.
005500     DATE-WRITTEN. 03/14/1988.
005600     DATE-COMPILED.
005700     SECURITY.  RISK MANAGEMENT PRODUCTION LIBRARY -- CHANGES
005800         REQUIRE DESK SIGN-OFF AND A CONTROL RECORD NUMBER.
005810***************************************************************
005815*        PROCESSING NARRATIVE                                 *
005820*                                                             *
005825*        THIS IS THE OVERNIGHT RUN -- IT FOLLOWS THE FRONT     *
005830*        OFFICE'S CLOSE-OF-BUSINESS TRADE FEED IN THE          *
005835*        SCHEDULE.  ONE PASS, SEQUENTIAL, POSITION-UPDATES     *
005840*        DRIVING.  FOR EACH POSITION UPDATE, EVERY LIMIT ON    *
005845*        THE ACCOUNT-CODE/SYMBOL PAIR (OR APPLYING ACROSS ALL  *
005850*        ACCOUNTS/SYMBOLS) IS RE-EVALUATED FROM SCRATCH --     *
005855*        THERE IS NO INCREMENTAL OR DELTA PROCESSING.  A       *
005860*        LIMIT CAN GO FROM NORMAL TO WARNING TO BREACH TO      *
005865*        BACK-TO-NORMAL ACROSS SEPARATE RUNS ON SEPARATE       *
005870*        DAYS AS THE UNDERLYING POSITION CHANGES; THE DESK     *
005875*        ACCEPTS AND ACKNOWLEDGES ALERTS BETWEEN RUNS VIA      *
005880*        RSKALCK1, WHICH THIS PROGRAM DOES NOT CALL OR         *
005885*        OTHERWISE INTERACT WITH AT RUN TIME -- THE TWO SHARE  *
005890*        ONLY THE RISK-ALERTS LEDGER FILE.                     *
005900***************************************************************
006000*        ENVIRONMENT DIVISION                                 *
006100***************************************************************
006200     ENVIRONMENT DIVISION.
006300     CONFIGURATION SECTION.
006400     SOURCE-COMPUTER. HOME-OFFICE-MAINFRAME.
006500     OBJECT-COMPUTER. HOME-OFFICE-MAINFRAME.
006600     SPECIAL-NAMES.
006620*        C01 -- CHANNEL 1 PUNCH ON THE SUMMARY REPORT FORMS,     *
006630*        TIED TO TOP-OF-FORM SO 7100 CAN ADVANCE TO A NEW PAGE   *
006640*        WITHOUT HARD-CODING A LINE-COUNT.                       *
006700         C01 IS TOP-OF-FORM
006720*        RSK-ALPHABETIC -- NOT CURRENTLY TESTED IN THIS PROGRAM; *
006730*        CARRIED FORWARD FROM THE DESK'S SHARED SPECIAL-NAMES    *
006740*        BOILERPLATE FOR ANY FUTURE ALPHA-VALIDATION NEED.       *
006800         CLASS RSK-ALPHABETIC IS "A" THRU "Z"
006820*        UPSI-0 -- OPERATIONS SETS THIS SWITCH ON THE JCL WHEN A *
006830*        RUN IS BEING RESUBMITTED AFTER AN ABEND SO THE JOB LOG  *
006840*        CARRIES A RERUN NOTICE; SEE WS-RERUN-INDICATOR ABOVE    *
006850*        AND 9000-END-OF-JOB BELOW.                              *
006900         UPSI-0 ON STATUS IS RSK-RERUN-SWITCH.
007000     INPUT-OUTPUT SECTION.
007100     FILE-CONTROL.
007150*        LOGICAL NAMES RESOLVED BY THE JCL DD STATEMENTS AT      *
007160*        RUN TIME -- NEVER A PHYSICAL DATA SET NAME OR PATH.     *
007200         SELECT POSITION-UPDATES  ASSIGN TO POSUPD.
007300         SELECT RISK-LIMITS       ASSIGN TO RLIMIT.
007400         SELECT RISK-ALERTS       ASSIGN TO RALERT.
007500         SELECT RISK-ALERT-EVENTS ASSIGN TO RALEVNT.
007600         SELECT RISK-EVAL-SUMMARY ASSIGN TO SUMRPT.
007700***************************************************************
007800*        DATA DIVISION                                        *
007900***************************************************************
008000     DATA DIVISION.
008100     FILE SECTION.
008150*        POSITION-UPDATES -- ONE RECORD PER TRADE/POSITION EVENT *
008160*        FROM THE FRONT OFFICE FEED.  DRIVES THE WHOLE RUN --    *
008170*        EVERY OTHER FILE IS EITHER LOADED TO A TABLE BEFORE THE *
008180*        FIRST RECORD IS READ OR WRITTEN AS A RESULT OF ONE.     *
008200     FD  POSITION-UPDATES
008300         LABEL RECORDS ARE STANDARD
008400         RECORDING MODE IS F.
008500     COPY POSUPD.
008550*        RISK-LIMITS -- REFERENCE MASTER, LOADED WHOLE TO        *
008560*        WL-LIMIT-TABLE BY 1050 BEFORE THE FIRST POSITION IS     *
008570*        READ.  NOT REWRITTEN -- LIMITS ARE MAINTAINED BY A      *
008580*        SEPARATE DESK PROCEDURE, NOT BY THIS PROGRAM.           *
008600     FD  RISK-LIMITS
008700         LABEL RECORDS ARE STANDARD
008800         RECORDING MODE IS F.
008900     COPY RLIMIT.
008950*        RISK-ALERTS -- THE LEDGER.  READ WHOLE TO WA-ALERT-     *
008960*        TABLE AT START OF RUN, THEN CLOSED AND REOPENED OUTPUT  *
008970*        BY 7500-REWRITE-LEDGER SO THE WHOLE TABLE, NEW ENTRIES  *
008980*        AND ALL, IS WRITTEN BACK OUT AT END OF RUN.             *
009000     FD  RISK-ALERTS
009100         LABEL RECORDS ARE STANDARD
009200         RECORDING MODE IS F.
009300     COPY RALERT.
009350*        RISK-ALERT-EVENTS -- OUTPUT-ONLY EXTRACT OF ALERTS      *
009360*        RAISED THIS RUN, FOR THE DOWNSTREAM PUBLICATION JOB.    *
009370*        REPLACED THE OLD MQ PUBLISH STEP UNDER CR-0900.         *
009400     FD  RISK-ALERT-EVENTS
009500         LABEL RECORDS ARE STANDARD
009600         RECORDING MODE IS F.
009700     COPY RALEVNT.
009750*        RISK-EVAL-SUMMARY -- OUTPUT-ONLY PRINT FILE, ONE COPY   *
009760*        PER RUN, WRITTEN BY 7000-PRODUCE-SUMMARY-REPORT AT END  *
009770*        OF JOB AFTER ALL POSITIONS HAVE BEEN EVALUATED.         *
009800     FD  RISK-EVAL-SUMMARY
009900         LABEL RECORDS ARE STANDARD
010000         RECORDING MODE IS F.
010100     COPY SUMRPT.
010200***************************************************************
010300*        WORKING-STORAGE -- IN-MEMORY LIMIT AND ALERT TABLES   *
010400***************************************************************
010500     WORKING-STORAGE SECTION.
010510***************************************************************
010520*        STANDALONE SCALARS -- NOT PART OF ANY 01 GROUP.       *
010530*        WS-RERUN-INDICATOR MIRRORS THE UPSI-0 RERUN SWITCH SO *
010540*        9000-END-OF-JOB CAN NOTE A RERUN ON THE JOB LOG.      *
010550*        WS-TABLE-FULL-COUNT TALLIES LIMITS AND ALERTS THAT    *
010560*        1055-READ-ONE-LIMIT AND 1105-READ-ONE-ALERT HAD TO    *
010570*        SKIP BECAUSE A TABLE WAS FULL.                        *
010580***************************************************************
010590     77  WS-RERUN-INDICATOR              PIC X(1) VALUE 'N'.
010595         88  THIS-IS-A-RERUN                 VALUE 'Y'.
010598     77  WS-TABLE-FULL-COUNT             PIC 9(5) COMP VALUE ZERO.
010600     COPY LIMTAB.
010700     COPY ALRTAB.
010800***************************************************************
010900*        WORKING-STORAGE -- SWITCHES AND CONTROL FIELDS        *
010910*        THE THREE EOF SWITCHES ARE SET ONCE BY THEIR OWN      *
010920*        FILE'S AT END CLAUSE AND NEVER RESET -- EACH FILE IS  *
010930*        READ FORWARD-ONLY, ONCE, FOR THE LIFE OF THE RUN.     *
010940*        WS-OPEN-ALERT-FOUND, WS-IS-BREACH AND WS-IS-WARNING   *
010950*        ARE RESET AT THE TOP OF EACH POSITION/LIMIT PAIR BY   *
010960*        4200 AND 4300 RESPECTIVELY -- THEY DO NOT CARRY STATE *
010970*        FORWARD BETWEEN LIMITS.                               *
011000***************************************************************
011100     01  WS-SWITCHES.
011200         05  WS-EOF-POSITION-UPDATES     PIC X(1) VALUE 'N'.
011300             88  EOF-POSITION-UPDATES        VALUE 'Y'.
011400         05  WS-EOF-RISK-LIMITS          PIC X(1) VALUE 'N'.
011500             88  EOF-RISK-LIMITS             VALUE 'Y'.
011600         05  WS-EOF-RISK-ALERTS          PIC X(1) VALUE 'N'.
011700             88  EOF-RISK-ALERTS             VALUE 'Y'.
011750*        OPEN-ALERT-FOUND -- SET BY 4210, TESTED BY 4300 TO      *
011760*        DECIDE SUPPRESS-VS-CREATE FOR A NEW BREACH/WARNING.     *
011800         05  WS-OPEN-ALERT-FOUND         PIC X(1) VALUE 'N'.
011900             88  OPEN-ALERT-FOUND            VALUE 'Y'.
011950*        IS-BREACH/IS-WARNING -- MUTUALLY EXCLUSIVE, SET BY      *
011960*        4300-EVALUATE-LIMIT, CONSUMED BY 4400 AND 4500.         *
012000         05  WS-IS-BREACH                PIC X(1) VALUE 'N'.
012100             88  IS-BREACH                   VALUE 'Y'.
012200         05  WS-IS-WARNING               PIC X(1) VALUE 'N'.
012300             88  IS-WARNING                  VALUE 'Y'.
012350         05  FILLER                      PIC X(4) VALUE SPACES.
012400***************************************************************
012500*        WORKING-STORAGE -- COUNTERS (COMP PER DESK STANDARD)  *
012510*        ALL BINARY -- THESE ARE INCREMENTED ONE RECORD AT A   *
012520*        TIME THROUGH THE WHOLE RUN AND COMPARED IN LOOP TESTS *
012530*        CONSTANTLY, SO ZONED DISPLAY ARITHMETIC WOULD COST    *
012540*        CYCLES FOR NO REPORTING BENEFIT.                      *
012600***************************************************************
012700     01  WS-COUNTERS COMP.
012800         05  WS-POSITIONS-READ           PIC 9(9).
012900         05  WS-LIMIT-COUNT              PIC 9(5).
013000         05  WS-ALERT-COUNT              PIC 9(5).
013100         05  WS-ALERTS-CREATED           PIC 9(9).
013200         05  WS-ALERTS-AUTO-RESOLVED     PIC 9(9).
013250*           WS-NEXT-ALERT-ID -- HOLDS THE HIGHEST ALERT-ID SEEN *
013260*           WHILE THE LEDGER IS LOADED (SEE 1105-READ-ONE-      *
013270*           ALERT); 4500-CREATE-ALERT'S ADD 1 IS THE ONLY PLACE *
013280*           THIS FIELD MOVES AFTER THAT -- SEE CR-1301 ABOVE.   *
013300         05  WS-NEXT-ALERT-ID            PIC 9(9).
013400         05  WS-FOUND-IX                 PIC 9(5).
013450*           WS-COUNT-LOW THRU WS-COUNT-CRITICAL FEED THE FOUR   *
013460*           SEVERITY-DETAIL LINES OF THE SUMMARY REPORT --      *
013470*           SEE 7200-WRITE-SEVERITY-LINE.                       *
013500         05  WS-COUNT-LOW                PIC 9(5).
013600         05  WS-COUNT-MEDIUM             PIC 9(5).
013700         05  WS-COUNT-HIGH               PIC 9(5).
013800         05  WS-COUNT-CRITICAL           PIC 9(5).
013850         05  FILLER  PIC X(4) USAGE DISPLAY VALUE SPACES.
013900***************************************************************
014000*        WORKING-STORAGE -- EVALUATION WORK FIELDS             *
014010*        SET ONE TIME PER POSITION/LIMIT PAIR BY 4000 AND 4100  *
014020*        AND CONSUMED BY 4200 THROUGH 4550 -- NONE OF THESE     *
014030*        FIELDS CARRY STATE FROM ONE LIMIT TO THE NEXT.         *
014100***************************************************************
014200     01  WS-WORK-FIELDS.
014220*           WS-CURRENT-VALUE -- THIS POSITION'S VALUE UNDER THE *
014230*           CURRENT LIMIT'S TYPE, SET BY 4000-CALCULATE-        *
014240*           CURRENT-VALUE.                                      *
014300         05  WS-CURRENT-VALUE            PIC S9(14)V9(4).
014320*           WS-UTIL-4DEC IS THE 4-DECIMAL INTERMEDIATE RESULT;  *
014330*           WS-UTILIZATION-PCT IS THE 2-DECIMAL STORED RESULT.  *
014340*           BOTH ROUND HALF-UP -- SEE 4100-CALCULATE-           *
014350*           UTILIZATION.                                        *
014400         05  WS-UTIL-4DEC                PIC S9(3)V9(4).
014500         05  WS-UTILIZATION-PCT          PIC S9(3)V9(2).
014550*           WS-SEVERITY -- LOW/MEDIUM/HIGH/CRITICAL, SET BY      *
014560*           4400-CLASSIFY-SEVERITY.                              *
014600         05  WS-SEVERITY                 PIC X(8).
014650*           WHOLE/DECIMAL VIEW OF WS-CURRENT-VALUE -- NOT        *
014660*           CURRENTLY REFERENCED BY ANY PARAGRAPH BUT KEPT FOR   *
014670*           THE NEXT SEPARATE-FORMULA WORK (SEE 4000'S BANNER).  *
014700         05  WS-CURRENT-VALUE-EDIT REDEFINES WS-CURRENT-VALUE.
014800             10  WS-CV-WHOLE             PIC S9(14).
014900             10  WS-CV-DEC               PIC 9(4).
014950*           EDITED DISPLAY FIELDS FOR 4550-BUILD-MESSAGE-TEXT.   *
015000         05  WS-CURRENT-VALUE-DISPLAY    PIC ---,---,---,---.99.
015100         05  WS-LIMIT-VALUE-DISPLAY      PIC ---,---,---,---.99.
015200         05  WS-UTIL-DISPLAY             PIC ---.99.
015250         05  FILLER                      PIC X(4) VALUE SPACES.
015300***************************************************************
015400*        WORKING-STORAGE -- RUN DATE (Y2K WINDOWED)   CR-1220  *
015420*        RAW 2-DIGIT ACCEPT FROM DATE.  1200-GET-RUN-DATE       *
015440*        WINDOWS WS-CD-YY INTO THE 4-DIGIT CENTURY BEFORE       *
015460*        MOVING IT TO THE SUMMARY REPORT HEADING -- SEE THE     *
015480*        CR-1455 FOLLOW-UP NOTE IN THE CHANGE LOG ABOVE.        *
015500***************************************************************
015600     01  WS-CURRENT-DATE.
015700         05  WS-CD-YY                    PIC 9(2).
015800         05  WS-CD-MM                    PIC 9(2).
015900         05  WS-CD-DD                    PIC 9(2).
015950         05  FILLER                      PIC X(2) VALUE SPACES.
016000***************************************************************
016100*        PROCEDURE DIVISION                                   *
016200***************************************************************
016300     PROCEDURE DIVISION.
016400***************************************************************
016500*    0000-MAINLINE -- OVERALL RUN SEQUENCE.                   *
016600***************************************************************
016700     0000-MAINLINE.
016750*        LOAD TABLES, PRIME THE FIRST POSITION-UPDATES READ.     *
016800         PERFORM 1000-INITIALIZE THRU 1000-EXIT.
016850*        EVALUATE EVERY POSITION UPDATE AGAINST WL-LIMIT-TABLE.  *
016900         PERFORM 2000-PROCESS-ONE-POSITION THRU 2000-EXIT
017000             UNTIL EOF-POSITION-UPDATES.
017050*        PRINT THE SUMMARY, THEN PERSIST THE UPDATED LEDGER --   *
017060*        REPORT FIRST SO A PRINT FAILURE DOES NOT LEAVE THE      *
017070*        LEDGER HALF-WRITTEN.                                    *
017100         PERFORM 7000-PRODUCE-SUMMARY-REPORT THRU 7000-EXIT.
017200         PERFORM 7500-REWRITE-LEDGER THRU 7500-EXIT.
017300         PERFORM 9000-END-OF-JOB THRU 9000-EXIT.
017400         STOP RUN.
017500***************************************************************
017600*    1000-INITIALIZE -- OPEN FILES, LOAD TABLES, PRIME READ.  *
017700***************************************************************
017800     1000-INITIALIZE.
017850*        RISK-LIMITS AND RISK-ALERTS ARE OPENED INPUT HERE FOR   *
017860*        THE TABLE LOADS BELOW; RISK-ALERTS IS LATER CLOSED AND  *
017870*        REOPENED OUTPUT BY 7500-REWRITE-LEDGER.                 *
017900         OPEN INPUT  POSITION-UPDATES
018000                     RISK-LIMITS
018100                     RISK-ALERTS
018200              OUTPUT RISK-ALERT-EVENTS
018300                     RISK-EVAL-SUMMARY.
018350*        ZERO EVERY RUN COUNTER AND THE LEDGER SIZE COUNTERS --  *
018360*        NOTHING HERE CARRIES OVER FROM A PRIOR RUN.             *
018400         MOVE ZERO TO WS-POSITIONS-READ    WS-ALERTS-CREATED
018500                      WS-ALERTS-AUTO-RESOLVED
018600                      WS-COUNT-LOW         WS-COUNT-MEDIUM
018700                      WS-COUNT-HIGH        WS-COUNT-CRITICAL
018800                      WS-LIMIT-COUNT       WS-ALERT-COUNT
018900                      WS-NEXT-ALERT-ID.
018920*        SEE THE UPSI-0 NOTE IN SPECIAL-NAMES ABOVE -- OPERATIONS*
018930*        SETS THIS ON THE JCL FOR A RESUBMITTED RUN.             *
018950         IF RSK-RERUN-SWITCH
018960             MOVE 'Y' TO WS-RERUN-INDICATOR.
018970*        LIMITS BEFORE ALERTS -- 3000-FIND-APPLICABLE-LIMITS     *
018980*        NEEDS WL-LIMIT-TABLE BUT NEITHER LOAD DEPENDS ON THE    *
018990*        OTHER'S ORDER; THIS IS SIMPLY THE DESK'S HOUSE ORDER.   *
019000         PERFORM 1050-LOAD-LIMIT-TABLE THRU 1050-EXIT.
019100         PERFORM 1100-LOAD-ALERT-TABLE THRU 1100-EXIT.
019150*        NOTE -- DO NOT ADD 1 TO WS-NEXT-ALERT-ID HERE.  CR-1301
019160*        FOUND THE OLD CODE BUMPING IT TWICE -- ONCE HERE AND
019170*        AGAIN IN 4500-CREATE-ALERT -- WHICH SKIPPED MAX-ID+1
019180*        ON THE FIRST ALERT OF EVERY RUN.  1105-READ-ONE-ALERT
019190*        ALREADY LEAVES WS-NEXT-ALERT-ID HOLDING THE HIGHEST
019195*        ID SEEN; 4500-CREATE-ALERT'S OWN ADD 1 IS THE ONLY
019197*        PLACE THIS FIELD IS INCREMENTED.
019300         PERFORM 1200-GET-RUN-DATE THRU 1200-EXIT.
019400         PERFORM 2100-READ-POSITION-UPDATE THRU 2100-EXIT.
019500     1000-EXIT.
019600         EXIT.
019700***************************************************************
019800*    1050-LOAD-LIMIT-TABLE -- READ RISK-LIMITS MASTER WHOLE   *
019900*    INTO WL-LIMIT-TABLE.  ONLY ACTIVE LIMITS ARE KEPT --      *
020000*    INACTIVE ONES ARE NEVER APPLICABLE SO THEY ARE LEFT OUT   *
020100*    OF THE SCAN ENTIRELY RATHER THAN CARRIED AND SKIPPED.     *
020200***************************************************************
020300     1050-LOAD-LIMIT-TABLE.
020400         MOVE 'N' TO WS-EOF-RISK-LIMITS.
020500         PERFORM 1055-READ-ONE-LIMIT THRU 1055-EXIT
020600             UNTIL EOF-RISK-LIMITS.
020700     1050-EXIT.
020800         EXIT.
020900     1055-READ-ONE-LIMIT.
021000         READ RISK-LIMITS
021100             AT END
021200                 MOVE 'Y' TO WS-EOF-RISK-LIMITS
021300                 GO TO 1055-EXIT.
021350*        RL-INACTIVE LIMITS ARE LEFT OUT OF THE TABLE ENTIRELY -- *
021380*        SEE THIS PARAGRAPH'S GROUP'S BANNER ABOVE.               *
021400         IF RL-INACTIVE
021450             GO TO 1055-EXIT.
021500         IF WS-LIMIT-COUNT NOT < 2000
021550             ADD 1 TO WS-TABLE-FULL-COUNT
021600             DISPLAY 'RSKEVAL1 - LIMIT TABLE FULL, LIMIT-ID '
021700                 RL-LIMIT-ID ' SKIPPED'
021800             GO TO 1055-EXIT.
021900         ADD 1 TO WS-LIMIT-COUNT.
022000         SET WL-LIMIT-IX TO WS-LIMIT-COUNT.
022050*        FIELD-BY-FIELD, RL-RISK-LIMIT-RECORD TO WL-LIMIT-ENTRY   *
022060*        (WL-LIMIT-IX) -- NO GROUP MOVE SINCE WL-LIMIT-TABLE-KEYS *
022070*        REDEFINES THE SAME STORAGE WITH DIFFERENT FIELD NAMES.  *
022100         MOVE RL-LIMIT-ID            TO WL-LIMIT-ID (WL-LIMIT-IX).
022200         MOVE RL-ACCOUNT-ID          TO WL-ACCOUNT-ID (WL-LIMIT-IX).
022300         MOVE RL-ACCOUNT-CODE        TO WL-ACCOUNT-CODE (WL-LIMIT-IX).
022400         MOVE RL-INSTRUMENT-ID       TO WL-INSTRUMENT-ID (WL-LIMIT-IX).
022500         MOVE RL-SYMBOL              TO WL-SYMBOL (WL-LIMIT-IX).
022600         MOVE RL-LIMIT-TYPE          TO WL-LIMIT-TYPE (WL-LIMIT-IX).
022700         MOVE RL-LIMIT-VALUE         TO WL-LIMIT-VALUE (WL-LIMIT-IX).
022800         MOVE RL-WARNING-THRESHOLD   TO WL-WARNING-THRESHOLD
022900                                        (WL-LIMIT-IX).
023000     1055-EXIT.
023100         EXIT.
023200***************************************************************
023300*    1100-LOAD-ALERT-TABLE -- READ RISK-ALERTS LEDGER WHOLE   *
023400*    INTO WA-ALERT-TABLE, EVERY STATUS INCLUDED.  ALSO TRACKS  *
023500*    THE HIGHEST ALERT-ID SEEN SO 1000-INITIALIZE CAN SET THE  *
023600*    NEXT SEQUENTIAL ALERT-ID FOR THIS RUN.                    *
023700***************************************************************
023800     1100-LOAD-ALERT-TABLE.
023900         MOVE 'N' TO WS-EOF-RISK-ALERTS.
024000         PERFORM 1105-READ-ONE-ALERT THRU 1105-EXIT
024100             UNTIL EOF-RISK-ALERTS.
024200     1100-EXIT.
024300         EXIT.
024400     1105-READ-ONE-ALERT.
024500         READ RISK-ALERTS
024600             AT END
024700                 MOVE 'Y' TO WS-EOF-RISK-ALERTS
024800                 GO TO 1105-EXIT.
024900         IF WS-ALERT-COUNT NOT < 5000
024950             ADD 1 TO WS-TABLE-FULL-COUNT
025000             DISPLAY 'RSKEVAL1 - ALERT TABLE FULL, ALERT-ID '
025100                 RA-ALERT-ID ' SKIPPED'
025200             GO TO 1105-EXIT.
025300         ADD 1 TO WS-ALERT-COUNT.
025400         SET WA-ALERT-IX TO WS-ALERT-COUNT.
025450*        FIELD-BY-FIELD, RA-RISK-ALERT-RECORD TO WA-ALERT-ENTRY   *
025470*        (WA-ALERT-IX) -- SAME REASON AS 1055 ABOVE, WA-ALERT-    *
025480*        TABLE-KEYS REDEFINES THIS SAME STORAGE FOR MATCH-KEY     *
025490*        LOOKUPS IN 4210 AND 3010 (RSKALCK1).                     *
025500         MOVE RA-ALERT-ID            TO WA-ALERT-ID (WA-ALERT-IX).
025600         MOVE RA-LIMIT-ID            TO WA-LIMIT-ID (WA-ALERT-IX).
025700         MOVE RA-ALERT-TYPE          TO WA-ALERT-TYPE (WA-ALERT-IX).
025800         MOVE RA-SEVERITY            TO WA-SEVERITY (WA-ALERT-IX).
025900         MOVE RA-ACCOUNT-ID          TO WA-ACCOUNT-ID (WA-ALERT-IX).
026000         MOVE RA-ACCOUNT-CODE        TO WA-ACCOUNT-CODE (WA-ALERT-IX).
026100         MOVE RA-INSTRUMENT-ID       TO WA-INSTRUMENT-ID (WA-ALERT-IX).
026200         MOVE RA-SYMBOL              TO WA-SYMBOL (WA-ALERT-IX).
026300         MOVE RA-TRIGGERING-TRADE-ID TO WA-TRIGGERING-TRADE-ID
026400                                        (WA-ALERT-IX).
026500         MOVE RA-CURRENT-VALUE       TO WA-CURRENT-VALUE (WA-ALERT-IX).
026600         MOVE RA-LIMIT-VALUE         TO WA-LIMIT-VALUE (WA-ALERT-IX).
026700         MOVE RA-UTILIZATION-PCT     TO WA-UTILIZATION-PCT
026800                                        (WA-ALERT-IX).
026900         MOVE RA-MESSAGE             TO WA-MESSAGE (WA-ALERT-IX).
027000         MOVE RA-STATUS              TO WA-STATUS (WA-ALERT-IX).
027100         MOVE RA-ACKNOWLEDGED-BY     TO WA-ACKNOWLEDGED-BY
027200                                        (WA-ALERT-IX).
027250*        TRACK THE HIGH-WATER MARK -- SEE WS-NEXT-ALERT-ID'S      *
027260*        COMMENT IN WORKING-STORAGE AND THE CR-1301 CHANGE-LOG    *
027270*        ENTRY FOR WHY THIS IS THE ONLY PLACE THIS COMPARE HAPPENS*
027300         IF RA-ALERT-ID > WS-NEXT-ALERT-ID
027400             MOVE RA-ALERT-ID TO WS-NEXT-ALERT-ID.
027500     1105-EXIT.
027600         EXIT.
027700***************************************************************
027800*    1200-GET-RUN-DATE -- WINDOW THE 2-DIGIT SYSTEM DATE TO A  *
027900*    4-DIGIT YEAR FOR THE SUMMARY REPORT HEADING.      CR-1220 *
028000***************************************************************
028100     1200-GET-RUN-DATE.
028150*        ACCEPT FROM DATE RETURNS A 2-DIGIT YEAR -- THE COBOL    *
028160*        LANGUAGE HAS NO 4-DIGIT DATE INTRINSIC ON THIS COMPILER.*
028200         ACCEPT WS-CURRENT-DATE FROM DATE.
028250*        WINDOW: 00-49 IS 2000-2049, 50-99 IS 1950-1999.  CR-1220*
028260*        ADOPTED THIS WINDOW; CR-1455 CONFIRMED IT STILL HOLDS.  *
028300         IF WS-CD-YY < 50
028400             COMPUTE RP-HDG-RUN-YYYY = 2000 + WS-CD-YY
028500         ELSE
028600             COMPUTE RP-HDG-RUN-YYYY = 1900 + WS-CD-YY
028700         END-IF.
028800         MOVE WS-CD-MM TO RP-HDG-RUN-MM.
028900         MOVE WS-CD-DD TO RP-HDG-RUN-DD.
029000     1200-EXIT.
029100         EXIT.
029200***************************************************************
029300*    2000-PROCESS-ONE-POSITION -- MAIN READ/EVALUATE LOOP.    *
029400***************************************************************
029500     2000-PROCESS-ONE-POSITION.
029600         ADD 1 TO WS-POSITIONS-READ.
029700         PERFORM 3000-FIND-APPLICABLE-LIMITS THRU 3000-EXIT.
029800         PERFORM 2100-READ-POSITION-UPDATE THRU 2100-EXIT.
029900     2000-EXIT.
030000         EXIT.
030050***************************************************************
030060*    2100-READ-POSITION-UPDATE -- READ-AHEAD.  CALLED ONCE FROM *
030070*    1000-INITIALIZE TO PRIME THE LOOP AND ONCE AT THE BOTTOM   *
030080*    OF EVERY PASS THROUGH 2000 SO EOF-POSITION-UPDATES IS      *
030090*    ALWAYS CURRENT WHEN 0000-MAINLINE TESTS ITS PERFORM UNTIL. *
030095***************************************************************
030100     2100-READ-POSITION-UPDATE.
030200         READ POSITION-UPDATES
030300             AT END MOVE 'Y' TO WS-EOF-POSITION-UPDATES.
030400     2100-EXIT.
030500         EXIT.
030600***************************************************************
030700*    3000-FIND-APPLICABLE-LIMITS -- SCAN WL-LIMIT-TABLE FOR   *
030800*    EVERY LIMIT WHOSE ACCOUNT-CODE/SYMBOL MATCHES THIS        *
030900*    POSITION UPDATE OR IS BLANK (APPLIES TO ALL).             *
031000***************************************************************
031100     3000-FIND-APPLICABLE-LIMITS.
031200         PERFORM 3100-CHECK-ONE-LIMIT THRU 3100-EXIT
031300             VARYING WL-LIMIT-IX FROM 1 BY 1
031400             UNTIL WL-LIMIT-IX > WS-LIMIT-COUNT.
031500     3000-EXIT.
031600         EXIT.
031650*    3100-CHECK-ONE-LIMIT -- A BLANK ACCOUNT-CODE OR SYMBOL ON    *
031660*    THE LIMIT MEANS "APPLIES TO ALL" -- THIS IS WHY 3000 SCANS   *
031670*    THE WHOLE TABLE INSTEAD OF AN INDEXED LOOKUP; THE MATCH IS   *
031680*    A PARTIAL/BLANK-MATCHES-ALL COMPARE, NOT A SINGLE KEY.       *
031700     3100-CHECK-ONE-LIMIT.
031800         IF WLK-ACCOUNT-CODE (WL-LIMIT-IX) NOT = SPACES
031900           AND WLK-ACCOUNT-CODE (WL-LIMIT-IX) NOT = PU-ACCOUNT-CODE
032000             GO TO 3100-EXIT.
032100         IF WLK-SYMBOL (WL-LIMIT-IX) NOT = SPACES
032200           AND WLK-SYMBOL (WL-LIMIT-IX) NOT = PU-SYMBOL
032300             GO TO 3100-EXIT.
032350*        LIMIT APPLIES -- RUN THE FULL EVALUATE CHAIN FOR IT.     *
032400         PERFORM 4000-CALCULATE-CURRENT-VALUE THRU 4000-EXIT.
032500         PERFORM 4100-CALCULATE-UTILIZATION THRU 4100-EXIT.
032600         PERFORM 4200-FIND-OPEN-ALERT THRU 4200-EXIT.
032700         PERFORM 4300-EVALUATE-LIMIT THRU 4300-EXIT.
032800     3100-EXIT.
032900         EXIT.
033000***************************************************************
033100*    4000-CALCULATE-CURRENT-VALUE -- CURRENT-VALUE PER         *
033200*    LIMIT-TYPE.  MAX-ACCOUNT-EXPOSURE, MAX-SINGLE-TRADE-      *
033300*    VALUE, MAX-DAILY-TRADES, MAX-CONCENTRATION, MAX-SECTOR-   *
033400*    EXPOSURE AND MAX-LOSS-LIMIT ARE MODELED BUT NOT YET       *
033500*    DIFFERENTIATED -- THEY FALL BACK TO COST-BASIS THE SAME   *
033600*    AS MAX-POSITION-VALUE UNTIL THE DESK SPECIFIES SEPARATE   *
033700*    FORMULAS FOR THEM.  DO NOT INVENT NEW FORMULAS HERE.      *
033800***************************************************************
033900     4000-CALCULATE-CURRENT-VALUE.
034000         EVALUATE TRUE
034100             WHEN WL-LIMIT-TYPE (WL-LIMIT-IX) = 'MAX-POSITION-VALUE'
034200                 MOVE PU-COST-BASIS TO WS-CURRENT-VALUE
034250*                   MAX-POSITION-QUANTITY IS A SHARE-COUNT LIMIT,
034260*                   NOT A DOLLAR LIMIT -- COMPARE THE ABSOLUTE
034270*                   QUANTITY SO A SHORT POSITION BREACHES THE
034280*                   SAME AS A LONG ONE OF THE SAME SIZE.
034300             WHEN WL-LIMIT-TYPE (WL-LIMIT-IX)
034400                     = 'MAX-POSITION-QUANTITY'
034500                 IF PU-NEW-QUANTITY < ZERO
034600                     COMPUTE WS-CURRENT-VALUE =
034700                         PU-NEW-QUANTITY * -1
034800                 ELSE
034900                     MOVE PU-NEW-QUANTITY TO WS-CURRENT-VALUE
035000                 END-IF
035100*                  WHEN OTHER -- SEE THIS PARAGRAPH'S BANNER;
035150*                  FALLS BACK TO COST-BASIS FOR THE SIX LIMIT
035180*                  TYPES NOT YET GIVEN THEIR OWN FORMULA.
035200                 MOVE PU-COST-BASIS TO WS-CURRENT-VALUE
035300         END-EVALUATE.
035400     4000-EXIT.
035500         EXIT.
035600***************************************************************
035700*    4100-CALCULATE-UTILIZATION -- (CURRENT-VALUE / LIMIT-     *
035800*    VALUE) * 100, ROUNDED HALF-UP TO 4 DECIMALS INTERNALLY,   *
035900*    THEN ROUNDED HALF-UP AGAIN TO 2 DECIMALS FOR STORAGE.     *
036000***************************************************************
036100     4100-CALCULATE-UTILIZATION.
036200         COMPUTE WS-UTIL-4DEC ROUNDED =
036300             (WS-CURRENT-VALUE / WL-LIMIT-VALUE (WL-LIMIT-IX))
036400                 * 100.
036500         COMPUTE WS-UTILIZATION-PCT ROUNDED = WS-UTIL-4DEC.
036600     4100-EXIT.
036700         EXIT.
036800***************************************************************
036900*    4200-FIND-OPEN-ALERT -- LOOK UP AN EXISTING OPEN          *
037000*    LIMIT-BREACH ALERT FOR THIS ACCOUNT-CODE/SYMBOL PAIR.     *
037100***************************************************************
037200     4200-FIND-OPEN-ALERT.
037210*        RESET FIRST -- THIS RUNS ONCE PER LIMIT PER POSITION,   *
037220*        SO A HIT ON THE PRIOR LIMIT MUST NOT LEAK FORWARD.      *
037300         MOVE 'N' TO WS-OPEN-ALERT-FOUND.
037350*        EMPTY LEDGER -- NOTHING TO FIND, SKIP THE SCAN.         *
037400         IF WS-ALERT-COUNT = 0
037500             GO TO 4200-EXIT.
037600         PERFORM 4210-CHECK-ONE-ALERT THRU 4210-EXIT
037700             VARYING WA-ALERT-IX FROM 1 BY 1
037800             UNTIL WA-ALERT-IX > WS-ALERT-COUNT
037900                OR OPEN-ALERT-FOUND.
038000     4200-EXIT.
038100         EXIT.
038150*    4210-CHECK-ONE-ALERT -- MATCH ON ALERT-TYPE/ACCOUNT-CODE/    *
038160*    SYMBOL/STATUS TOGETHER; STOPS THE 4200 PERFORM AT THE FIRST *
038170*    HIT SINCE ONLY ONE OPEN LIMIT-BREACH ALERT CAN EXIST PER    *
038180*    ACCOUNT-CODE/SYMBOL PAIR AT ANY GIVEN TIME.                 *
038200     4210-CHECK-ONE-ALERT.
038300         IF WAK-ALERT-TYPE (WA-ALERT-IX) = 'LIMIT-BREACH'
038400           AND WAK-ACCOUNT-CODE (WA-ALERT-IX) = PU-ACCOUNT-CODE
038500           AND WAK-SYMBOL (WA-ALERT-IX) = PU-SYMBOL
038600           AND WAK-STATUS (WA-ALERT-IX) = 'OPEN'
038700             MOVE 'Y' TO WS-OPEN-ALERT-FOUND
038800             SET WS-FOUND-IX TO WA-ALERT-IX.
038900     4210-EXIT.
039000         EXIT.
039100***************************************************************
039200*    4300-EVALUATE-LIMIT -- BREACH/WARNING/NORMAL DECISION AND *
039300*    THE SUPPRESS/CREATE/AUTO-RESOLVE RULE.           CR-0461  *
039400***************************************************************
039500     4300-EVALUATE-LIMIT.
039550*        CURRENT-VALUE AT OR OVER LIMIT-VALUE IS A HARD BREACH,  *
039560*        REGARDLESS OF WARNING-THRESHOLD.                        *
039600         IF WS-CURRENT-VALUE NOT < WL-LIMIT-VALUE (WL-LIMIT-IX)
039700             MOVE 'Y' TO WS-IS-BREACH
039800             MOVE 'N' TO WS-IS-WARNING
039900         ELSE
040000             MOVE 'N' TO WS-IS-BREACH
040050*            A ZERO WARNING-THRESHOLD MEANS THE DESK HAS NOT SET *
040060*            ONE FOR THIS LIMIT -- WARNING-THRESHOLD CHECK IS    *
040070*            SKIPPED ENTIRELY RATHER THAN FALSELY WARNING AT 0%. *
040080*            CR-0448 ADDED THIS FIELD; SEE RSKLIMIT.CPY.         *
040100             IF WL-WARNING-THRESHOLD (WL-LIMIT-IX) > ZERO
041000               AND WS-UTILIZATION-PCT
042000                     NOT < WL-WARNING-THRESHOLD (WL-LIMIT-IX)
043000                 MOVE 'Y' TO WS-IS-WARNING
044000             ELSE
045000                 MOVE 'N' TO WS-IS-WARNING
046000             END-IF
047000         END-IF.
048000
048500*        BACK TO NORMAL -- IF AN OPEN LIMIT-BREACH ALERT EXISTS  *
048600*        FOR THIS ACCOUNT-CODE/SYMBOL PAIR, CLOSE IT.  CR-0461   *
049000         IF NOT IS-BREACH AND NOT IS-WARNING
050000             IF OPEN-ALERT-FOUND
051000                 PERFORM 4600-AUTO-RESOLVE-ALERT THRU 4600-EXIT
052000             END-IF
053000             GO TO 4300-EXIT.
054000
054500*        STILL BREACHED/WARNING BUT ALREADY OPEN -- SUPPRESS A   *
054600*        SECOND ALERT FOR THE SAME CONDITION.            CR-0461 *
055000         IF OPEN-ALERT-FOUND
056000             GO TO 4300-EXIT.
057000
057500*        NEW BREACH OR WARNING, NOTHING OPEN YET -- RAISE ONE.   *
058000         PERFORM 4400-CLASSIFY-SEVERITY THRU 4400-EXIT.
059000         PERFORM 4500-CREATE-ALERT THRU 4500-EXIT.
060000     4300-EXIT.
061000         EXIT.
062000***************************************************************
063000*    4400-CLASSIFY-SEVERITY -- PER DESK THRESHOLDS.  CR-1287   *
064000***************************************************************
065000     4400-CLASSIFY-SEVERITY.
065500*        A BREACH AT OR OVER 120% UTILIZATION IS CRITICAL; ANY   *
065600*        OTHER BREACH IS HIGH.  A WARNING AT OR OVER 90% IS      *
065700*        MEDIUM; BELOW THAT IT IS LOW.  THRESHOLDS ARE THE       *
065800*        DESK'S, NOT CONFIGURABLE PER LIMIT.             CR-1287 *
066000         EVALUATE TRUE
067000             WHEN IS-BREACH AND WS-UTILIZATION-PCT NOT < 120.00
068000                 MOVE 'CRITICAL' TO WS-SEVERITY
069000             WHEN IS-BREACH
070000                 MOVE 'HIGH' TO WS-SEVERITY
071000             WHEN WS-UTILIZATION-PCT NOT < 90.00
072000                 MOVE 'MEDIUM' TO WS-SEVERITY
073000             WHEN OTHER
074000                 MOVE 'LOW' TO WS-SEVERITY
075000         END-EVALUATE.
076000     4400-EXIT.
077000         EXIT.
078000***************************************************************
079000*    4500-CREATE-ALERT -- APPEND A NEW RISK-ALERT ENTRY,      *
080000*    WRITE THE RISK-ALERT-EVENT EXTRACT, BUMP THE SEVERITY     *
081000*    COUNTER.  MESSAGE TEXT BUILT PER THE DESK'S STANDARD      *
082000*    WORDING.                                          CR-0114 *
083000***************************************************************
083500*        SOLE INCREMENT OF WS-NEXT-ALERT-ID -- SEE CR-1301.       *
083700*        DO NOT ADD A SECOND INCREMENT ANYWHERE ELSE IN THIS      *
083800*        PROGRAM.                                                 *
084000     4500-CREATE-ALERT.
085000         ADD 1 TO WS-NEXT-ALERT-ID.
086000         ADD 1 TO WS-ALERT-COUNT.
087000         SET WA-ALERT-IX TO WS-ALERT-COUNT.
088000         MOVE WS-NEXT-ALERT-ID              TO WA-ALERT-ID
089000                                                (WA-ALERT-IX).
090000         MOVE WL-LIMIT-ID (WL-LIMIT-IX)      TO WA-LIMIT-ID
091000                                                (WA-ALERT-IX).
091500*        LIMIT-BREACH VS LIMIT-WARNING -- WHICHEVER OF THE TWO    *
091600*        4300 LEFT SET WHEN IT PERFORMED THIS PARAGRAPH.          *
092000         IF IS-BREACH
093000             MOVE 'LIMIT-BREACH' TO WA-ALERT-TYPE (WA-ALERT-IX)
094000         ELSE
095000             MOVE 'LIMIT-WARNING' TO WA-ALERT-TYPE (WA-ALERT-IX)
096000         END-IF.
097000         MOVE WS-SEVERITY                    TO WA-SEVERITY
098000                                                (WA-ALERT-IX).
098500*        IDENTIFY WHAT BREACHED -- LIMIT'S OWN ACCOUNT/INSTRUMENT*
098600*        FROM WL-LIMIT-TABLE, ACCOUNT-CODE/SYMBOL AND TRIGGERING *
098700*        TRADE FROM THE INBOUND POSITION UPDATE ITSELF.          *
099000         MOVE WL-ACCOUNT-ID (WL-LIMIT-IX)     TO WA-ACCOUNT-ID
100000                                                (WA-ALERT-IX).
101000         MOVE PU-ACCOUNT-CODE                TO WA-ACCOUNT-CODE
102000                                                (WA-ALERT-IX).
103000         MOVE WL-INSTRUMENT-ID (WL-LIMIT-IX)  TO WA-INSTRUMENT-ID
104000                                                (WA-ALERT-IX).
105000         MOVE PU-SYMBOL                       TO WA-SYMBOL
106000                                                (WA-ALERT-IX).
107000         MOVE PU-TRIGGERING-TRADE-ID    TO WA-TRIGGERING-TRADE-ID
108000                                                (WA-ALERT-IX).
108500*        THE NUMBERS BEHIND THE DECISION, FOR THE DOWNSTREAM     *
108600*        EXTRACT AND FOR 4550'S MESSAGE TEXT.                    *
109000         MOVE WS-CURRENT-VALUE                TO WA-CURRENT-VALUE
110000                                                (WA-ALERT-IX).
111000         MOVE WL-LIMIT-VALUE (WL-LIMIT-IX)     TO WA-LIMIT-VALUE
112000                                                (WA-ALERT-IX).
113000         MOVE WS-UTILIZATION-PCT           TO WA-UTILIZATION-PCT
114000                                                (WA-ALERT-IX).
114500*        NEW ALERTS ALWAYS OPEN, UNACKNOWLEDGED.                 *
115000         MOVE 'OPEN'                          TO WA-STATUS
116000                                                (WA-ALERT-IX).
117000         MOVE SPACES                    TO WA-ACKNOWLEDGED-BY
118000                                                (WA-ALERT-IX).
118600*        BUILD THE MESSAGE, EXTRACT FOR DOWNSTREAM, TALLY.       *
119000         PERFORM 4550-BUILD-MESSAGE-TEXT THRU 4550-EXIT.
120000         PERFORM 4700-WRITE-ALERT-EVENT THRU 4700-EXIT.
121000         ADD 1 TO WS-ALERTS-CREATED.
122000         EVALUATE WS-SEVERITY
123000             WHEN 'LOW'      ADD 1 TO WS-COUNT-LOW
124000             WHEN 'MEDIUM'   ADD 1 TO WS-COUNT-MEDIUM
125000             WHEN 'HIGH'     ADD 1 TO WS-COUNT-HIGH
126000             WHEN 'CRITICAL' ADD 1 TO WS-COUNT-CRITICAL
127000         END-EVALUATE.
128000     4500-EXIT.
129000         EXIT.
130000***************************************************************
131000*    4550-BUILD-MESSAGE-TEXT -- STANDARD WORDING, CURRENT-     *
132000*    VALUE AND LIMIT-VALUE EDITED TO 2 DECIMALS.               *
133000***************************************************************
134000     4550-BUILD-MESSAGE-TEXT.
134050*        EDIT THE THREE NUMERICS TO DISPLAY PICTURES BEFORE      *
134060*        STRINGING -- STRING WORKS ON DISPLAY DATA, NOT THE      *
134070*        UNDERLYING NUMERIC SOURCE FIELDS.                       *
135000         MOVE WS-CURRENT-VALUE TO WS-CURRENT-VALUE-DISPLAY.
136000         MOVE WL-LIMIT-VALUE (WL-LIMIT-IX)
137000             TO WS-LIMIT-VALUE-DISPLAY.
138000         MOVE WS-UTILIZATION-PCT TO WS-UTIL-DISPLAY.
139000         IF IS-BREACH
140000             STRING 'LIMIT BREACH: '            DELIMITED BY SIZE
141000                 WL-LIMIT-TYPE (WL-LIMIT-IX)     DELIMITED BY SIZE
142000                 ' at '                          DELIMITED BY SIZE
143000                 WS-UTIL-DISPLAY                 DELIMITED BY SIZE
144000                 '% utilization (Current: '      DELIMITED BY SIZE
145000                 WS-CURRENT-VALUE-DISPLAY         DELIMITED BY SIZE
146000                 ', Limit: '                     DELIMITED BY SIZE
147000                 WS-LIMIT-VALUE-DISPLAY           DELIMITED BY SIZE
148000                 ')'                              DELIMITED BY SIZE
149000                 INTO WA-MESSAGE (WA-ALERT-IX)
150000         ELSE
151000             STRING 'LIMIT WARNING: '            DELIMITED BY SIZE
152000                 WL-LIMIT-TYPE (WL-LIMIT-IX)     DELIMITED BY SIZE
153000                 ' at '                          DELIMITED BY SIZE
154000                 WS-UTIL-DISPLAY                 DELIMITED BY SIZE
155000                 '% utilization (Current: '      DELIMITED BY SIZE
156000                 WS-CURRENT-VALUE-DISPLAY         DELIMITED BY SIZE
157000                 ', Limit: '                     DELIMITED BY SIZE
158000                 WS-LIMIT-VALUE-DISPLAY           DELIMITED BY SIZE
159000                 ')'                              DELIMITED BY SIZE
160000                 INTO WA-MESSAGE (WA-ALERT-IX)
161000         END-IF.
162000     4550-EXIT.
163000         EXIT.
164000***************************************************************
165000*    4600-AUTO-RESOLVE-ALERT -- POSITION BACK TO NORMAL, CLOSE *
166000*    THE OPEN LIMIT-BREACH ALERT FOUND BY 4200.        CR-0461 *
167000***************************************************************
168000     4600-AUTO-RESOLVE-ALERT.
168500*        WS-FOUND-IX WAS SET BY 4210-CHECK-ONE-ALERT.  NO NEW    *
168600*        RISK-ALERT-EVENT IS EXTRACTED FOR AN AUTO-RESOLVE -- ONLY*
168700*        NEWLY RAISED ALERTS GO TO THE DOWNSTREAM EXTRACT.       *
169000         MOVE 'RESOLVED' TO WA-STATUS (WS-FOUND-IX).
170000         ADD 1 TO WS-ALERTS-AUTO-RESOLVED.
171000     4600-EXIT.
172000         EXIT.
173000***************************************************************
174000*    4700-WRITE-ALERT-EVENT -- EXTRACT FOR DOWNSTREAM          *
175000*    PUBLICATION, SAME SHAPE AS THE LEDGER ENTRY.      CR-0900 *
176000***************************************************************
177000     4700-WRITE-ALERT-EVENT.
177100*        WA-ALERT-IX WAS ALREADY POSITIONED BY 4500-CREATE-      *
177200*        ALERT -- THIS PARAGRAPH ONLY EVER EXTRACTS THE ENTRY    *
177300*        JUST APPENDED, NEVER AN OLDER ONE FROM THE LEDGER.      *
178000         MOVE WA-ALERT-ID (WA-ALERT-IX)       TO RE-ALERT-ID.
179000         MOVE WA-LIMIT-ID (WA-ALERT-IX)       TO RE-LIMIT-ID.
180000         MOVE WA-ALERT-TYPE (WA-ALERT-IX)     TO RE-ALERT-TYPE.
181000         MOVE WA-SEVERITY (WA-ALERT-IX)       TO RE-SEVERITY.
182000         MOVE WA-ACCOUNT-ID (WA-ALERT-IX)     TO RE-ACCOUNT-ID.
183000         MOVE WA-ACCOUNT-CODE (WA-ALERT-IX)   TO RE-ACCOUNT-CODE.
184000         MOVE WA-INSTRUMENT-ID (WA-ALERT-IX)  TO RE-INSTRUMENT-ID.
185000         MOVE WA-SYMBOL (WA-ALERT-IX)         TO RE-SYMBOL.
186000         MOVE WA-TRIGGERING-TRADE-ID (WA-ALERT-IX)
187000             TO RE-TRIGGERING-TRADE-ID.
188000         MOVE WA-CURRENT-VALUE (WA-ALERT-IX)  TO RE-CURRENT-VALUE.
189000         MOVE WA-LIMIT-VALUE (WA-ALERT-IX)    TO RE-LIMIT-VALUE.
190000         MOVE WA-UTILIZATION-PCT (WA-ALERT-IX)
191000             TO RE-UTILIZATION-PCT.
192000         MOVE WA-MESSAGE (WA-ALERT-IX)        TO RE-MESSAGE.
193000         MOVE WA-STATUS (WA-ALERT-IX)         TO RE-STATUS.
194000         WRITE RE-RISK-ALERT-EVENT-RECORD.
195000     4700-EXIT.
196000         EXIT.
197000***************************************************************
198000*    7000-PRODUCE-SUMMARY-REPORT -- END-OF-RUN SUMMARY.       *
199000***************************************************************
200000     7000-PRODUCE-SUMMARY-REPORT.
200500*        RUNS ONCE, AFTER ALL POSITION UPDATES ARE PROCESSED --   *
200600*        THE COUNTERS IT PRINTS ARE FINAL TOTALS FOR THE RUN.     *
201000         PERFORM 7100-WRITE-REPORT-HEADINGS THRU 7100-EXIT.
202000         PERFORM 7200-WRITE-SEVERITY-LINE THRU 7200-EXIT.
203000         PERFORM 7300-WRITE-CONTROL-TOTALS THRU 7300-EXIT.
204000     7000-EXIT.
205000         EXIT.
205500*    7100-WRITE-REPORT-HEADINGS -- ONE 'H' LINE, FORCES A NEW    *
205600*    PAGE (TOP-OF-FORM) SO THE SUMMARY ALWAYS STARTS ON ITS OWN  *
205700*    SHEET REGARDLESS OF WHATEVER RAN BEFORE IT IN THE JOB.      *
206000     7100-WRITE-REPORT-HEADINGS.
207000         MOVE SPACES TO RP-RISK-EVAL-SUMMARY-LINE.
208000         MOVE 'H' TO RP-LINE-TYPE-CD.
208500*           RUN-DATE FIELDS WERE ALREADY WINDOWED BY 1200-GET-   *
208600*           RUN-DATE BACK IN 1000-INITIALIZE.                    *
209000         MOVE 'RISK EVALUATION SUMMARY' TO RP-HDG-TITLE.
210000         WRITE RP-RISK-EVAL-SUMMARY-LINE
211000             AFTER ADVANCING TOP-OF-FORM.
212000     7100-EXIT.
213000         EXIT.
214000***************************************************************
215000*    7200-WRITE-SEVERITY-LINE -- ONE LINE PER SEVERITY LEVEL,  *
216000*    LOW/MEDIUM/HIGH/CRITICAL, IN THAT ORDER.                  *
217000***************************************************************
218000     7200-WRITE-SEVERITY-LINE.
218500*        LOW LINE -- 2 LINES AFTER THE HEADING FOR ONE BLANK     *
218600*        LINE OF SEPARATION.                                     *
219000         MOVE SPACES TO RP-RISK-EVAL-SUMMARY-LINE.
220000         MOVE 'D' TO RP-LINE-TYPE-CD.
221000         MOVE 'LOW' TO RP-DTL-SEVERITY.
222000         MOVE WS-COUNT-LOW TO RP-DTL-COUNT.
223000         WRITE RP-RISK-EVAL-SUMMARY-LINE AFTER ADVANCING 2 LINES.
223500*        MEDIUM LINE.                                            *
224000         MOVE SPACES TO RP-RISK-EVAL-SUMMARY-LINE.
225000         MOVE 'D' TO RP-LINE-TYPE-CD.
226000         MOVE 'MEDIUM' TO RP-DTL-SEVERITY.
227000         MOVE WS-COUNT-MEDIUM TO RP-DTL-COUNT.
228000         WRITE RP-RISK-EVAL-SUMMARY-LINE AFTER ADVANCING 1 LINES.
228500*        HIGH LINE.                                              *
229000         MOVE SPACES TO RP-RISK-EVAL-SUMMARY-LINE.
230000         MOVE 'D' TO RP-LINE-TYPE-CD.
231000         MOVE 'HIGH' TO RP-DTL-SEVERITY.
232000         MOVE WS-COUNT-HIGH TO RP-DTL-COUNT.
233000         WRITE RP-RISK-EVAL-SUMMARY-LINE AFTER ADVANCING 1 LINES.
233500*        CRITICAL LINE -- WORST SEVERITY PRINTS LAST SO IT IS    *
233600*        THE LINE CLOSEST TO THE CONTROL TOTALS BELOW IT.        *
234000         MOVE SPACES TO RP-RISK-EVAL-SUMMARY-LINE.
235000         MOVE 'D' TO RP-LINE-TYPE-CD.
236000         MOVE 'CRITICAL' TO RP-DTL-SEVERITY.
237000         MOVE WS-COUNT-CRITICAL TO RP-DTL-COUNT.
238000         WRITE RP-RISK-EVAL-SUMMARY-LINE AFTER ADVANCING 1 LINES.
239000     7200-EXIT.
240000         EXIT.
240500*    7300-WRITE-CONTROL-TOTALS -- THREE 'T' LINES, RUN-CONTROL   *
240600*    NUMBERS THE OPERATIONS DESK RECONCILES AGAINST THE JOB      *
240700*    LOG BEFORE SIGNING OFF THE RUN.                             *
241000     7300-WRITE-CONTROL-TOTALS.
241500*        POSITIONS PROCESSED -- SHOULD TIE TO THE POSITION-      *
241600*        UPDATES FEED'S OWN RECORD COUNT ON THE OPERATIONS       *
241700*        DESK'S JOB-COMPLETION CHECKLIST.                        *
242000         MOVE SPACES TO RP-RISK-EVAL-SUMMARY-LINE.
243000         MOVE 'T' TO RP-LINE-TYPE-CD.
244000         MOVE 'TOTAL POSITION UPDATES PROCESSED' TO RP-TOT-CAPTION.
245000         MOVE WS-POSITIONS-READ TO RP-TOT-COUNT.
246000         WRITE RP-RISK-EVAL-SUMMARY-LINE AFTER ADVANCING 2 LINES.
246500*        ALERTS CREATED -- SUM OF THE FOUR SEVERITY COUNTS ABOVE.*
247000         MOVE SPACES TO RP-RISK-EVAL-SUMMARY-LINE.
248000         MOVE 'T' TO RP-LINE-TYPE-CD.
249000         MOVE 'TOTAL ALERTS CREATED' TO RP-TOT-CAPTION.
250000         MOVE WS-ALERTS-CREATED TO RP-TOT-COUNT.
251000         WRITE RP-RISK-EVAL-SUMMARY-LINE AFTER ADVANCING 1 LINES.
251500*        AUTO-RESOLVED -- OPEN LIMIT-BREACH ALERTS CLOSED THIS   *
251600*        RUN BECAUSE THE POSITION RETURNED TO NORMAL.  CR-0461   *
252000         MOVE SPACES TO RP-RISK-EVAL-SUMMARY-LINE.
253000         MOVE 'T' TO RP-LINE-TYPE-CD.
254000         MOVE 'TOTAL ALERTS AUTO-RESOLVED' TO RP-TOT-CAPTION.
255000         MOVE WS-ALERTS-AUTO-RESOLVED TO RP-TOT-COUNT.
256000         WRITE RP-RISK-EVAL-SUMMARY-LINE AFTER ADVANCING 1 LINES.
257000     7300-EXIT.
258000         EXIT.
259000***************************************************************
260000*    7500-REWRITE-LEDGER -- REWRITE THE RISK-ALERTS LEDGER     *
261000*    IN FULL FROM WA-ALERT-TABLE (NEW ENTRIES AND STATUS       *
262000*    CHANGES ALIKE).  RISK-ALERTS IS CLOSED AND REOPENED       *
263000*    OUTPUT SO THE SAME PHYSICAL FILE CAN BE REWRITTEN WHOLE.  *
264000***************************************************************
265000     7500-REWRITE-LEDGER.
265100*        MUST RUN AFTER 7000-PRODUCE-SUMMARY-REPORT -- CLOSING   *
265200*        RISK-ALERTS INPUT HERE WOULD LOSE THE OPEN-ALERT DATA   *
265300*        THE SUMMARY REPORT NEEDS IF THE ORDER WERE REVERSED.    *
266000         CLOSE RISK-ALERTS.
267000         OPEN OUTPUT RISK-ALERTS.
268000         PERFORM 7510-WRITE-ONE-ALERT THRU 7510-EXIT
269000             VARYING WA-ALERT-IX FROM 1 BY 1
270000             UNTIL WA-ALERT-IX > WS-ALERT-COUNT.
271000         CLOSE RISK-ALERTS.
272000     7500-EXIT.
273000         EXIT.
273500*    7510-WRITE-ONE-ALERT -- ONE MOVE PER FIELD, WA-ALERT-TABLE  *
273600*    TO RA-RISK-ALERT-RECORD; NO SHORTCUT GROUP MOVE BECAUSE THE *
273700*    TWO RECORDS' FIELD ORDER AND WIDTHS ARE NOT IDENTICAL.      *
274000     7510-WRITE-ONE-ALERT.
274100*        KEY/IDENTIFYING FIELDS.                                 *
275000         MOVE WA-ALERT-ID (WA-ALERT-IX)      TO RA-ALERT-ID.
276000         MOVE WA-LIMIT-ID (WA-ALERT-IX)      TO RA-LIMIT-ID.
277000         MOVE WA-ALERT-TYPE (WA-ALERT-IX)    TO RA-ALERT-TYPE.
278000         MOVE WA-SEVERITY (WA-ALERT-IX)      TO RA-SEVERITY.
278500*        WHO/WHAT WAS BREACHED.                                  *
279000         MOVE WA-ACCOUNT-ID (WA-ALERT-IX)    TO RA-ACCOUNT-ID.
280000         MOVE WA-ACCOUNT-CODE (WA-ALERT-IX)  TO RA-ACCOUNT-CODE.
281000         MOVE WA-INSTRUMENT-ID (WA-ALERT-IX) TO RA-INSTRUMENT-ID.
282000         MOVE WA-SYMBOL (WA-ALERT-IX)        TO RA-SYMBOL.
283000         MOVE WA-TRIGGERING-TRADE-ID (WA-ALERT-IX)
284000             TO RA-TRIGGERING-TRADE-ID.
284500*        THE VALUES THAT DROVE THE EVALUATION.                   *
285000         MOVE WA-CURRENT-VALUE (WA-ALERT-IX) TO RA-CURRENT-VALUE.
286000         MOVE WA-LIMIT-VALUE (WA-ALERT-IX)   TO RA-LIMIT-VALUE.
287000         MOVE WA-UTILIZATION-PCT (WA-ALERT-IX)
288000             TO RA-UTILIZATION-PCT.
288600*        NARRATIVE AND LIFECYCLE STATE.                          *
289000         MOVE WA-MESSAGE (WA-ALERT-IX)       TO RA-MESSAGE.
290000         MOVE WA-STATUS (WA-ALERT-IX)        TO RA-STATUS.
291000         MOVE WA-ACKNOWLEDGED-BY (WA-ALERT-IX)
292000             TO RA-ACKNOWLEDGED-BY.
293000         WRITE RA-RISK-ALERT-RECORD.
294000     7510-EXIT.
295000         EXIT.
296000***************************************************************
297000*    9000-END-OF-JOB -- CLOSE REMAINING FILES.  NOTES A RERUN  *
297100*    ON THE JOB LOG AND REPORTS ANY SKIPPED-FOR-OVERFLOW       *
297200*    LIMITS/ALERTS SO THE DESK KNOWS A TABLE NEEDS RESIZING.   *
298000***************************************************************
299000     9000-END-OF-JOB.
299100         IF THIS-IS-A-RERUN
299200             DISPLAY 'RSKEVAL1 - THIS WAS A RERUN'.
299300         IF WS-TABLE-FULL-COUNT > ZERO
299400             DISPLAY 'RSKEVAL1 - LIMIT/ALERT TABLE FULL, '
299500                 'SKIPPED ' WS-TABLE-FULL-COUNT ' ENTRIES'.
300000         CLOSE POSITION-UPDATES
301000               RISK-LIMITS
302000               RISK-ALERT-EVENTS
303000               RISK-EVAL-SUMMARY.
304000     9000-EXIT.
305000         EXIT.
