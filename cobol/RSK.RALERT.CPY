000100***************************************************************
000200*                                                             *
000300*  RSKALERT  --  RISK ALERT LEDGER RECORD                     *
000400*                                                             *
000500*  RA-RISK-ALERT-RECORD IS THE LEDGER LAYOUT (SEQUENTIAL,     *
000600*  READ WHOLE INTO WS-ALERT-TABLE AND REWRITTEN IN FULL AT    *
000700*  END OF RUN -- LOOKUPS ARE BY ACCOUNT CODE / SYMBOL /       *
000800*  STATUS, NOT A SINGLE KEY).  SEE RSKRALEV FOR THE           *
000900*  DOWNSTREAM PUBLICATION EXTRACT LAYOUT.                     *
001000*                                                             *
001100*  MODIFIER       DATE        DESCRIPTION OF CHANGE           *
001200*  -------------- ----------  ------------------------------- *
001300*  R BUCHOLTZ     03/14/1988  ORIGINAL COPYBOOK.               *
001400*  D OKONKWO      06/22/1993  ADDED ACKNOWLEDGED-BY FOR THE   *
001500*                             ALERT LIFECYCLE PROGRAM.CR-0448 *
001600*  T KELLERMAN    09/09/1998  Y2K -- NO 2-DIGIT DATES IN      *
001700*                             THIS RECORD, REVIEWED AND       *
001800*                             CLOSED.                CR-1220  *
001900***************************************************************
002000     01  RA-RISK-ALERT-RECORD.
002050*        UNIQUE, ASSIGNED BY RSKEVAL1 AT CREATE TIME, NEVER      *
002060*        REUSED.                                                 *
002100         05  RA-ALERT-ID                 PIC 9(9).
002200         05  RA-LIMIT-ID                 PIC 9(9).
002250*        TIES BACK TO RL-LIMIT-ID ON THE RISK-LIMITS MASTER --   *
002260*        NOT ENFORCED AS A DATABASE KEY, JUST CARRIED FOR        *
002270*        REFERENCE ON THE DETAIL LISTING.                        *
002300         05  RA-ALERT-TYPE               PIC X(25).
002400             88  RA-LIMIT-BREACH         VALUE 'LIMIT-BREACH'.
002500             88  RA-LIMIT-WARNING        VALUE 'LIMIT-WARNING'.
002600             88  RA-POSITION-CONCENTRATION
002700                                 VALUE 'POSITION-CONCENTRATION'.
002800             88  RA-UNUSUAL-ACTIVITY     VALUE 'UNUSUAL-ACTIVITY'.
002900             88  RA-LOSS-THRESHOLD       VALUE 'LOSS-THRESHOLD'.
003000         05  RA-SEVERITY                 PIC X(8).
003100             88  RA-SEVERITY-LOW             VALUE 'LOW'.
003200             88  RA-SEVERITY-MEDIUM          VALUE 'MEDIUM'.
003300             88  RA-SEVERITY-HIGH            VALUE 'HIGH'.
003400             88  RA-SEVERITY-CRITICAL        VALUE 'CRITICAL'.
003500         05  RA-ACCOUNT-ID               PIC 9(9).
003600         05  RA-ACCOUNT-CODE             PIC X(50).
003700         05  RA-INSTRUMENT-ID            PIC 9(9).
003800         05  RA-SYMBOL                   PIC X(20).
003900         05  RA-TRIGGERING-TRADE-ID      PIC X(50).
003950*        THE POSITION-UPDATE TRANSACTION-ID THAT PUSHED THIS     *
003960*        LIMIT OVER THE EDGE -- BLANK IF THE ALERT WAS RAISED    *
003970*        ON A RECHECK RATHER THAN A NEW TRADE.                   *
004000         05  RA-CURRENT-VALUE            PIC S9(14)V9(4).
004100         05  RA-LIMIT-VALUE              PIC S9(14)V9(4).
004150*        THE NUMBERS BEHIND THE DECISION -- SEE 4500-CREATE-     *
004160*        ALERT AND 4550-BUILD-MESSAGE-TEXT IN RSKEVAL1.          *
004200         05  RA-UTILIZATION-PCT          PIC S9(3)V9(2).
004300         05  RA-MESSAGE                  PIC X(100).
004400         05  RA-STATUS                   PIC X(12).
004500             88  RA-STATUS-OPEN              VALUE 'OPEN'.
004600             88  RA-STATUS-ACKNOWLEDGED      VALUE 'ACKNOWLEDGED'.
004700             88  RA-STATUS-RESOLVED          VALUE 'RESOLVED'.
004800             88  RA-STATUS-DISMISSED         VALUE 'DISMISSED'.
004900         05  RA-ACKNOWLEDGED-BY          PIC X(30).
005000         05  FILLER                      PIC X(10).
