000100***************************************************************
000200*                                                             *
000300*  RSKLIMIT  --  RISK LIMIT MASTER RECORD                    *
000400*                                                             *
000500*  REFERENCE DATA.  ONE RECORD PER CONFIGURED LIMIT.  SMALL   *
000600*  ENOUGH TO BE READ WHOLE INTO WS-LIMIT-TABLE AT THE START   *
000700*  OF THE RUN -- SEE 1000-LOAD-LIMIT-TABLE IN RSKEVAL1.       *
000800*  APPLICABILITY IS A PARTIAL/BLANK-MATCHES-ALL COMPARE, NOT  *
000900*  A SINGLE KEY, SO NO INDEXED ACCESS IS USED.                *
001000*                                                             *
001100*  MODIFIER       DATE        DESCRIPTION OF CHANGE           *
001200*  -------------- ----------  ------------------------------- *
001300*  R BUCHOLTZ     03/14/1988  ORIGINAL COPYBOOK.               *
001400*  D OKONKWO      06/22/1993  ADDED WARNING-THRESHOLD PER     *
001500*                             DESK REQUEST TO WARN AHEAD OF   *
001600*                             HARD BREACH.            CR-0448 *
001700*  T KELLERMAN    09/09/1998  Y2K -- NO 2-DIGIT DATES IN THIS *
001800*                             RECORD, REVIEWED AND CLOSED.    *
001900*                             CR-1220                         *
002000***************************************************************
002100     01  RL-RISK-LIMIT-RECORD.
002200         05  RL-LIMIT-ID                 PIC 9(9).
002300         05  RL-ACCOUNT-ID               PIC 9(9).
002400         05  RL-ACCOUNT-CODE             PIC X(50).
002500         05  RL-INSTRUMENT-ID            PIC 9(9).
002600         05  RL-SYMBOL                   PIC X(20).
002700***************************************************************
002800*        LIMIT-TYPE -- SEE 4000-CALCULATE-CURRENT-VALUE       *
002900*        IN RSKEVAL1 FOR THE CURRENT-VALUE FORMULA PER TYPE   *
003000***************************************************************
003100         05  RL-LIMIT-TYPE               PIC X(25).
003200             88  RL-MAX-POSITION-VALUE
003300                                 VALUE 'MAX-POSITION-VALUE'.
003400             88  RL-MAX-POSITION-QUANTITY
003500                                 VALUE 'MAX-POSITION-QUANTITY'.
003600             88  RL-MAX-ACCOUNT-EXPOSURE
003700                                 VALUE 'MAX-ACCOUNT-EXPOSURE'.
003800             88  RL-MAX-SINGLE-TRADE-VALUE
003900                                 VALUE 'MAX-SINGLE-TRADE-VALUE'.
004000             88  RL-MAX-DAILY-TRADES
004100                                 VALUE 'MAX-DAILY-TRADES'.
004200             88  RL-MAX-CONCENTRATION
004300                                 VALUE 'MAX-CONCENTRATION'.
004400             88  RL-MAX-SECTOR-EXPOSURE
004500                                 VALUE 'MAX-SECTOR-EXPOSURE'.
004600             88  RL-MAX-LOSS-LIMIT
004700                                 VALUE 'MAX-LOSS-LIMIT'.
004800         05  RL-LIMIT-VALUE              PIC S9(14)V9(4).
004900         05  RL-WARNING-THRESHOLD        PIC S9(3)V9(2).
005000         05  RL-IS-ACTIVE                PIC X(1).
005100             88  RL-ACTIVE                   VALUE 'Y'.
005200             88  RL-INACTIVE                 VALUE 'N'.
005300         05  FILLER                      PIC X(15).
