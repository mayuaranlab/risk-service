000100***************************************************************
000200*                                                             *
000300*  RSKALCK1  --  ALERT LIFECYCLE OPERATIONS                   *
000400*                                                             *
000500*  READS A REQUEST-TRANSACTION FILE AGAINST THE RISK-ALERTS   *
000600*  LEDGER AND PERFORMS ACKNOWLEDGE, RESOLVE, LIST-OPEN, AND    *
000700*  LIST-CRITICAL OPERATIONS.  THIS IS THE DESK'S MORNING       *
000800*  ALERT REVIEW RUN -- THE LEDGER IS REWRITTEN IN FULL AT      *
000900*  END OF RUN THE SAME AS RSKEVAL1.                            *
001000*                                                             *
001100*  MODIFIER       DATE        DESCRIPTION OF CHANGE           *
001200*  -------------- ----------  ------------------------------- *
001300*  D OKONKWO      06/22/1993  ORIGINAL PROGRAM -- SPLIT OUT OF *
001400*                             RSKEVAL1 SO THE DESK CAN         *
001500*                             ACKNOWLEDGE AND RESOLVE ALERTS   *
001600*                             WITHOUT RERUNNING THE EVALUATION *
001700*                             ENGINE.                  CR-0448 *
001800*  M SANFILIPPO   04/18/1996  ADDED LIST-OPEN AND LIST-        *
001900*                             CRITICAL REQUEST CODES AND THE   *
002000*                             ALERT-LISTING PRINT FILE FOR THE *
002100*                             DESK'S MORNING REVIEW.   CR-0900 *
002200*  T KELLERMAN    09/09/1998  Y2K -- LISTING RUN-DATE NOW      *
002300*                             CARRIES A 4-DIGIT YEAR.          *
002400*                             REVIEWED ALL DATE FIELDS IN      *
002500*                             THIS PROGRAM, NONE OTHER         *
002600*                             AFFECTED.               CR-1220  *
002700*  T KELLERMAN    02/03/1999  LIST-CRITICAL NOW ALSO SELECTS   *
002800*                             HIGH SEVERITY, NOT JUST          *
002900*                             CRITICAL, MOST-RECENT-FIRST PER  *
003000*                             THE DESK'S REVISED REVIEW        *
003100*                             PROCEDURE.               CR-1287 *
003120*  D OKONKWO      08/19/2004  Y2K FOLLOW-UP REVIEW OF ALL DATE *
003130*                             WINDOWING LOGIC IN THIS PROGRAM  *
003140*                             PER DESK'S FIVE-YEAR COMPLIANCE  *
003150*                             SWEEP.  NO CHANGES REQUIRED --   *
003160*                             THE 1998 WINDOW (CR-1220) HOLDS  *
003170*                             THROUGH 2049.           CR-1455  *
003180*  M SANFILIPPO   11/09/2006  MOVED THE TABLE-FULL CHECK INTO   *
003190*                             1105-READ-ONE-ALERT SO A LEDGER   *
003200*                             OVER 5000 ENTRIES LOGS A SKIPPED- *
003210*                             ALERT WARNING (LIKE RSKEVAL1      *
003220*                             ALREADY DOES) INSTEAD OF JUST     *
003230*                             STOPPING THE LOAD SILENTLY.       *
003240*                             ADDED WS-TABLE-FULL-COUNT TO      *
003250*                             TRACK HOW MANY WERE SKIPPED.      *
003260*                             CR-1512                           *
003270***************************************************************
003300     IDENTIFICATION DIVISION.
003400     PROGRAM-ID. RSKALCK1.
003500     AUTHOR. D OKONKWO.
003600     INSTALLATION. HOME OFFICE RISK MANAGEMENT SYSTEMS.
003700     DATE-WRITTEN. 06/22/1993.
003800     DATE-COMPILED.
003900     SECURITY.  RISK MANAGEMENT PRODUCTION LIBRARY -- CHANGES
004000         REQUIRE DESK SIGN-OFF AND A CONTROL RECORD NUMBER.
004010***************************************************************
004020*        PROCESSING NARRATIVE                                 *
004030*                                                             *
004040*        THIS IS THE DESK'S MORNING REVIEW RUN -- SUBMITTED    *
004050*        AFTER RSKEVAL1'S OVERNIGHT PASS HAS FINISHED AND THE  *
004060*        ANALYSTS ARE AT THEIR DESKS.  ACK-TRANSACTIONS IS     *
004070*        KEYED DURING THE MORNING REVIEW MEETING OR SUBMITTED  *
004080*        FROM A FRONT-END SCREEN, ONE TRANSACTION PER LINE.    *
004090*        LIST-OPEN AND LIST-CRITICAL REQUESTS ARE TYPICALLY    *
004100*        THE FIRST TRANSACTIONS OF THE DAY, RUN BEFORE ANY     *
004110*        ACKNOWLEDGE/RESOLVE, SO THE DESK SEES THE LEDGER      *
004120*        BEFORE ACTING ON IT -- BUT THIS PROGRAM DOES NOT      *
004130*        ENFORCE THAT ORDER; THE DESK'S OWN PROCEDURE DOES.    *
004140***************************************************************
004150*        ENVIRONMENT DIVISION                                 *
004160***************************************************************
004400     ENVIRONMENT DIVISION.
004500     CONFIGURATION SECTION.
004600     SOURCE-COMPUTER. HOME-OFFICE-MAINFRAME.
004700     OBJECT-COMPUTER. HOME-OFFICE-MAINFRAME.
004800     SPECIAL-NAMES.
004900         C01 IS TOP-OF-FORM
005000         CLASS RSK-ALPHABETIC IS "A" THRU "Z"
005100         UPSI-0 ON STATUS IS RSK-RERUN-SWITCH.
005200     INPUT-OUTPUT SECTION.
005300     FILE-CONTROL.
005400         SELECT ACK-TRANSACTIONS  ASSIGN TO ACKTXN.
005500         SELECT RISK-ALERTS       ASSIGN TO RALERT.
005600         SELECT ALERT-LISTING     ASSIGN TO ALSTRPT.
005700***************************************************************
005800*        DATA DIVISION                                        *
005900***************************************************************
006000     DATA DIVISION.
006100     FILE SECTION.
006200     FD  ACK-TRANSACTIONS
006300         LABEL RECORDS ARE STANDARD
006400         RECORDING MODE IS F.
006500     COPY ACKTXN.
006600     FD  RISK-ALERTS
006700         LABEL RECORDS ARE STANDARD
006800         RECORDING MODE IS F.
006900     COPY RALERT.
006950*        THE ONLY OUTPUT PECULIAR TO THIS PROGRAM -- RISK-ALERTS *
006960*        (ABOVE) IS BOTH READ AND REWRITTEN, ACK-TRANSACTIONS    *
006970*        (INPUT ONLY) DRIVES THE RUN, AND THIS PRINT FILE IS     *
006980*        WHERE THE MORNING LISTING REQUESTS LAND.                *
007000     FD  ALERT-LISTING
007100         LABEL RECORDS ARE STANDARD
007200         RECORDING MODE IS F.
007300     COPY ALSTRPT.
007400***************************************************************
007500*        WORKING-STORAGE -- IN-MEMORY ALERT LEDGER TABLE       *
007600***************************************************************
007700     WORKING-STORAGE SECTION.
007710***************************************************************
007720*        STANDALONE SCALARS -- NOT PART OF ANY 01 GROUP.       *
007730*        WS-RERUN-INDICATOR MIRRORS THE UPSI-0 RERUN SWITCH SO *
007740*        9000-END-OF-JOB CAN NOTE A RERUN ON THE JOB LOG.      *
007750*        WS-TABLE-FULL-COUNT TALLIES ALERTS 1105-READ-ONE-     *
007760*        ALERT HAD TO SKIP BECAUSE THE LEDGER TABLE WAS FULL.  *
007770*                                                       CR-1512*
007780***************************************************************
007790     77  WS-RERUN-INDICATOR          PIC X(1) VALUE 'N'.
007795         88  THIS-IS-A-RERUN             VALUE 'Y'.
007810     77  WS-TABLE-FULL-COUNT         PIC 9(5) COMP VALUE ZERO.
007820     COPY ALRTAB.
007900***************************************************************
008000*        WORKING-STORAGE -- SWITCHES                          *
008100***************************************************************
008110*        THE TWO EOF SWITCHES NEVER RESET ONCE TRIPPED -- THIS  *
008120*        RUN READS ACK-TRANSACTIONS SEQUENTIALLY EXACTLY ONCE.  *
008130*        WS-ALERT-FOUND IS RESET AT THE TOP OF EVERY            *
008140*        3000-FIND-ALERT-BY-ID CALL, ONE PER TRANSACTION.       *
008150***************************************************************
008200     01  WS-SWITCHES.
008300         05  WS-EOF-ACK-TRANSACTIONS     PIC X(1) VALUE 'N'.
008400             88  EOF-ACK-TRANSACTIONS        VALUE 'Y'.
008450         05  WS-EOF-RISK-ALERTS          PIC X(1) VALUE 'N'.
008470             88  EOF-RISK-ALERTS             VALUE 'Y'.
008480*        SET BY 3010-CHECK-ONE-ALERT, TESTED BY THE PERFORM     *
008490*        VARYING IN 3000-FIND-ALERT-BY-ID TO STOP THE SEARCH.   *
008500         05  WS-ALERT-FOUND              PIC X(1) VALUE 'N'.
008600             88  ALERT-FOUND                 VALUE 'Y'.
008650         05  FILLER                      PIC X(4) VALUE SPACES.
008700***************************************************************
008800*        WORKING-STORAGE -- COUNTERS (COMP PER DESK STANDARD)  *
008900***************************************************************
008910*        SUBSCRIPTS AND TALLIES ARE BINARY THROUGHOUT THIS SHOP  *
008920*        -- ZONED DISPLAY ARITHMETIC ON A FIELD RECALCULATED     *
008930*        EVERY ALERT WOULD COST MORE CPU THAN THE JOB IS WORTH.  *
009000     01  WS-COUNTERS COMP.
009100         05  WS-ALERT-COUNT              PIC 9(5).
009200         05  WS-FOUND-IX                 PIC 9(5).
009300         05  WS-ACK-COUNT                PIC 9(9).
009400         05  WS-RESOLVE-COUNT            PIC 9(9).
009500         05  WS-REJECT-COUNT             PIC 9(9).
009600         05  WS-LIST-COUNT               PIC 9(5).
009650         05  FILLER  PIC X(4) USAGE DISPLAY VALUE SPACES.
009700***************************************************************
009710*        WS-ALERT-COUNT (BELOW) IS BOTH THE HIGH-WATER MARK OF  *
009720*        WA-ALERT-TABLE AND THE OUTER LIMIT OF EVERY PERFORM    *
009730*        VARYING THAT WALKS IT -- KEEP IT CURRENT ANY TIME AN   *
009740*        ENTRY IS ADDED.  WS-LIST-COUNT IS RESET PER LISTING    *
009750*        RUN, NOT PER JOB.                                      *
009760***************************************************************
009800*        WORKING-STORAGE -- RUN DATE (Y2K WINDOWED)   CR-1220  *
009900***************************************************************
009910*        WS-CURRENT-DATE HOLDS THE RAW 2-DIGIT-YEAR SYSTEM      *
009920*        DATE; WS-RUN-DATE-FIELDS HOLDS THE WINDOWED 4-DIGIT    *
009930*        YEAR USED ON THE LISTING HEADINGS.  KEPT AS TWO        *
009940*        GROUPS, NOT ONE REDEFINES, BECAUSE THE FIELD WIDTHS    *
009950*        DIFFER.                                                *
010000     01  WS-CURRENT-DATE.
010100         05  WS-CD-YY                    PIC 9(2).
010200         05  WS-CD-MM                    PIC 9(2).
010300         05  WS-CD-DD                    PIC 9(2).
010350         05  FILLER                      PIC X(2) VALUE SPACES.
010400     01  WS-RUN-DATE-FIELDS.
010500         05  WS-RUN-YYYY                 PIC 9(4).
010600         05  WS-RUN-MM                   PIC 9(2).
010700         05  WS-RUN-DD                   PIC 9(2).
010750         05  FILLER                      PIC X(2) VALUE SPACES.
010800***************************************************************
010900*        PROCEDURE DIVISION                                   *
011000***************************************************************
011100     PROCEDURE DIVISION.
011200***************************************************************
011300*    0000-MAINLINE -- OVERALL RUN SEQUENCE.                   *
011400***************************************************************
011500     0000-MAINLINE.
011550*        LOAD THE LEDGER AND PRIME THE FIRST TRANSACTION READ.  *
011600         PERFORM 1000-INITIALIZE THRU 1000-EXIT.
011650*        ONE TRANSACTION AT A TIME, DISPATCHED BY REQUEST-CODE. *
011700         PERFORM 2000-PROCESS-ONE-TRANSACTION THRU 2000-EXIT
011800             UNTIL EOF-ACK-TRANSACTIONS.
011850*        THE LEDGER GOES BACK OUT WHOLE, IN TABLE ORDER, ONCE    *
011860*        ALL TRANSACTIONS ARE APPLIED -- NOT REWRITTEN ONE       *
011870*        ALERT AT A TIME AS EACH TRANSACTION IS PROCESSED.       *
011900         PERFORM 7500-REWRITE-LEDGER THRU 7500-EXIT.
012000         PERFORM 9000-END-OF-JOB THRU 9000-EXIT.
012100         STOP RUN.
012200***************************************************************
012300*    1000-INITIALIZE -- OPEN FILES, LOAD THE LEDGER, PRIME     *
012400*    THE FIRST READ.                                          *
012500***************************************************************
012600     1000-INITIALIZE.
012650*        RISK-ALERTS IS OPENED INPUT HERE TO LOAD THE LEDGER,    *
012660*        THEN CLOSED AND REOPENED OUTPUT BY 7500-REWRITE-LEDGER. *
012700         OPEN INPUT  ACK-TRANSACTIONS
012800                     RISK-ALERTS
012900              OUTPUT ALERT-LISTING.
012950*        ONE SET OF COUNTERS COVERS THE WHOLE JOB, NOT ONE       *
012960*        LISTING RUN -- THEY ARE ZEROED ONCE HERE ONLY.          *
013000         MOVE ZERO TO WS-ALERT-COUNT   WS-ACK-COUNT
013100                      WS-RESOLVE-COUNT WS-REJECT-COUNT.
013120*        UPSI-0 IS SET ON BY OPERATIONS WHEN A JOB IS RESUBMITTED*
013130*        SAME DAY -- NOTED HERE SO 9000-END-OF-JOB CAN FLAG IT   *
013140*        ON THE JOB LOG FOR THE DESK'S RECONCILIATION.           *
013150         IF RSK-RERUN-SWITCH
013160             MOVE 'Y' TO WS-RERUN-INDICATOR.
013180*        THE LEDGER MUST BE IN MEMORY BEFORE ANY TRANSACTION CAN *
013190*        BE ACKNOWLEDGED, RESOLVED, OR LISTED.                   *
013200         PERFORM 1100-LOAD-ALERT-TABLE THRU 1100-EXIT.
013300         PERFORM 1200-GET-RUN-DATE THRU 1200-EXIT.
013400         PERFORM 2100-READ-ACK-TRANSACTION THRU 2100-EXIT.
013500     1000-EXIT.
013600         EXIT.
013700***************************************************************
013800*    1100-LOAD-ALERT-TABLE -- READ RISK-ALERTS LEDGER WHOLE   *
013900*    INTO WA-ALERT-TABLE, EVERY STATUS INCLUDED.  1105 ITSELF *
013950*    WATCHES FOR A FULL TABLE (SAME PATTERN AS RSKEVAL1'S     *
013960*    1055-READ-ONE-LIMIT) SO THE LOAD DOES NOT SUBSCRIPT      *
013970*    WA-ALERT-ENTRY PAST ITS LAST OCCURRENCE.         CR-1512 *
014000***************************************************************
014100     1100-LOAD-ALERT-TABLE.
014200         PERFORM 1105-READ-ONE-ALERT THRU 1105-EXIT
014300             UNTIL EOF-RISK-ALERTS.
014500     1100-EXIT.
014600         EXIT.
014700     1105-READ-ONE-ALERT.
014800         READ RISK-ALERTS
014900             AT END
015000                 MOVE 'Y' TO WS-EOF-RISK-ALERTS
015100                 GO TO 1105-EXIT.
015150         IF WS-ALERT-COUNT NOT < 5000
015160             ADD 1 TO WS-TABLE-FULL-COUNT
015170             DISPLAY 'RSKALCK1 - ALERT TABLE FULL, ALERT-ID '
015180                 RA-ALERT-ID ' SKIPPED'
015190             GO TO 1105-EXIT.
015200         ADD 1 TO WS-ALERT-COUNT.
015300         SET WA-ALERT-IX TO WS-ALERT-COUNT.
015350*        FIELD-BY-FIELD, NOT A GROUP MOVE -- WA-ALERT-ENTRY IS   *
015360*        NOT A BYTE-FOR-BYTE COPY OF RA-RISK-ALERT-RECORD, AND   *
015370*        WA-ALERT-TABLE-KEYS (SEE RSKALRTB) REDEFINES THIS SAME *
015380*        ENTRY FOR THE STATUS/SEVERITY COMPARES IN SECTION 6000. *
015400         MOVE RA-ALERT-ID            TO WA-ALERT-ID (WA-ALERT-IX).
015500         MOVE RA-LIMIT-ID            TO WA-LIMIT-ID (WA-ALERT-IX).
015600         MOVE RA-ALERT-TYPE          TO WA-ALERT-TYPE (WA-ALERT-IX).
015700         MOVE RA-SEVERITY            TO WA-SEVERITY (WA-ALERT-IX).
015800         MOVE RA-ACCOUNT-ID          TO WA-ACCOUNT-ID (WA-ALERT-IX).
015900         MOVE RA-ACCOUNT-CODE        TO WA-ACCOUNT-CODE (WA-ALERT-IX).
016000         MOVE RA-INSTRUMENT-ID       TO WA-INSTRUMENT-ID (WA-ALERT-IX).
016100         MOVE RA-SYMBOL              TO WA-SYMBOL (WA-ALERT-IX).
016200         MOVE RA-TRIGGERING-TRADE-ID TO WA-TRIGGERING-TRADE-ID
016300                                        (WA-ALERT-IX).
016400         MOVE RA-CURRENT-VALUE       TO WA-CURRENT-VALUE (WA-ALERT-IX).
016500         MOVE RA-LIMIT-VALUE         TO WA-LIMIT-VALUE (WA-ALERT-IX).
016600         MOVE RA-UTILIZATION-PCT     TO WA-UTILIZATION-PCT
016700                                        (WA-ALERT-IX).
016800         MOVE RA-MESSAGE             TO WA-MESSAGE (WA-ALERT-IX).
016900         MOVE RA-STATUS              TO WA-STATUS (WA-ALERT-IX).
017000         MOVE RA-ACKNOWLEDGED-BY     TO WA-ACKNOWLEDGED-BY
017100                                        (WA-ALERT-IX).
017200     1105-EXIT.
017300         EXIT.
017400***************************************************************
017500*    1200-GET-RUN-DATE -- WINDOW THE 2-DIGIT SYSTEM DATE TO A  *
017600*    4-DIGIT YEAR FOR THE LISTING HEADINGS.           CR-1220  *
017700***************************************************************
017800     1200-GET-RUN-DATE.
017850*        SAME WINDOW AS RSKEVAL1'S 1200-GET-RUN-DATE -- KEPT     *
017860*        SEPARATE HERE, NOT SHARED VIA CALL, BECAUSE NEITHER     *
017870*        PROGRAM IS EXPECTED TO RUN THE OTHER'S JCL STEP.        *
017900         ACCEPT WS-CURRENT-DATE FROM DATE.
018000         IF WS-CD-YY < 50
018100             COMPUTE WS-RUN-YYYY = 2000 + WS-CD-YY
018200         ELSE
018300             COMPUTE WS-RUN-YYYY = 1900 + WS-CD-YY
018400         END-IF.
018500         MOVE WS-CD-MM TO WS-RUN-MM.
018600         MOVE WS-CD-DD TO WS-RUN-DD.
018700     1200-EXIT.
018800         EXIT.
018900***************************************************************
019000*    2000-PROCESS-ONE-TRANSACTION -- DISPATCH ON REQUEST-CODE. *
019100***************************************************************
019200     2000-PROCESS-ONE-TRANSACTION.
019250*        AT-REQUEST-CODE PICKS EXACTLY ONE OF THE FOUR REQUEST   *
019260*        TYPES BELOW -- SEE ACKTXN FOR THE 88-LEVELS.            *
019300         EVALUATE TRUE
019400             WHEN AT-ACKNOWLEDGE-REQUEST
019500                 PERFORM 4000-ACKNOWLEDGE-ALERT THRU 4000-EXIT
019600             WHEN AT-RESOLVE-REQUEST
019700                 PERFORM 5000-RESOLVE-ALERT THRU 5000-EXIT
019800             WHEN AT-LIST-OPEN-REQUEST
019900                 PERFORM 6000-LIST-OPEN-ALERTS THRU 6000-EXIT
020000             WHEN AT-LIST-CRITICAL-REQUEST
020100                 PERFORM 6500-LIST-CRITICAL-ALERTS THRU 6500-EXIT
020200             WHEN OTHER
020300                 DISPLAY 'RSKALCK1 - UNKNOWN REQUEST CODE '
020400                     AT-REQUEST-CODE
020500         END-EVALUATE.
020600         PERFORM 2100-READ-ACK-TRANSACTION THRU 2100-EXIT.
020700     2000-EXIT.
020800         EXIT.
020900     2100-READ-ACK-TRANSACTION.
021000         READ ACK-TRANSACTIONS
021100             AT END MOVE 'Y' TO WS-EOF-ACK-TRANSACTIONS.
021200     2100-EXIT.
021300         EXIT.
021400***************************************************************
021500*    3000-FIND-ALERT-BY-ID -- LOCATE AT-ALERT-ID IN            *
021600*    WA-ALERT-TABLE.  SETS WS-ALERT-FOUND AND WS-FOUND-IX.     *
021700***************************************************************
021800     3000-FIND-ALERT-BY-ID.
021850*        RESET EVERY CALL -- SHARED BY ACKNOWLEDGE AND RESOLVE,  *
021860*        BOTH OF WHICH LOOK UP EXACTLY ONE ALERT-ID PER          *
021870*        TRANSACTION.                                            *
021900         MOVE 'N' TO WS-ALERT-FOUND.
022000         IF WS-ALERT-COUNT = 0
022100             GO TO 3000-EXIT.
022200         PERFORM 3010-CHECK-ONE-ALERT THRU 3010-EXIT
022300             VARYING WA-ALERT-IX FROM 1 BY 1
022400             UNTIL WA-ALERT-IX > WS-ALERT-COUNT
022500                OR ALERT-FOUND.
022600     3000-EXIT.
022700         EXIT.
022800     3010-CHECK-ONE-ALERT.
022900         IF WA-ALERT-ID (WA-ALERT-IX) = AT-ALERT-ID
023000             MOVE 'Y' TO WS-ALERT-FOUND
023100             SET WS-FOUND-IX TO WA-ALERT-IX.
023200     3010-EXIT.
023300         EXIT.
023400***************************************************************
023500*    4000-ACKNOWLEDGE-ALERT -- SET STATUS = ACKNOWLEDGED,      *
023600*    RECORD THE ACKNOWLEDGER NAME.                             *
023700***************************************************************
023800     4000-ACKNOWLEDGE-ALERT.
023900         PERFORM 3000-FIND-ALERT-BY-ID THRU 3000-EXIT.
024000         IF NOT ALERT-FOUND
024100             PERFORM 4900-REJECT-ALERT-NOT-FOUND THRU 4900-EXIT
024200             GO TO 4000-EXIT.
024250*        ACKNOWLEDGE DOES NOT CLOSE THE ALERT -- ONLY A RESOLVE  *
024260*        TRANSACTION OR RSKEVAL1'S OWN AUTO-RESOLVE LOGIC MOVES  *
024270*        THE STATUS OFF OPEN/ACKNOWLEDGED TO RESOLVED.           *
024300         MOVE 'ACKNOWLEDGED' TO WA-STATUS (WS-FOUND-IX).
024400         MOVE AT-ACKNOWLEDGER-NAME TO WA-ACKNOWLEDGED-BY
024500                                        (WS-FOUND-IX).
024600         ADD 1 TO WS-ACK-COUNT.
024700     4000-EXIT.
024800         EXIT.
024900***************************************************************
025000*    4900-REJECT-ALERT-NOT-FOUND -- SHARED REJECT PATH FOR     *
025100*    ACKNOWLEDGE AND RESOLVE WHEN THE ALERT-ID DOES NOT EXIST. *
025200***************************************************************
025300     4900-REJECT-ALERT-NOT-FOUND.
025350*        NO ABEND, NO SKIPPED READ -- A BAD ALERT-ID ON A        *
025360*        TRANSACTION IS A DATA-ENTRY MISTAKE ON THE DESK'S SIDE, *
025370*        NOT A PROGRAM ERROR, SO THE RUN LOGS IT AND CONTINUES.  *
025400         ADD 1 TO WS-REJECT-COUNT.
025500         DISPLAY 'RSKALCK1 - ALERT NOT FOUND, ALERT-ID '
025600             AT-ALERT-ID.
025700     4900-EXIT.
025800         EXIT.
025900***************************************************************
026000*    5000-RESOLVE-ALERT -- SET STATUS = RESOLVED.              *
026100***************************************************************
026200     5000-RESOLVE-ALERT.
026300         PERFORM 3000-FIND-ALERT-BY-ID THRU 3000-EXIT.
026400         IF NOT ALERT-FOUND
026500             PERFORM 4900-REJECT-ALERT-NOT-FOUND THRU 4900-EXIT
026600             GO TO 5000-EXIT.
026650*        RESOLVE IS ACCEPTED FROM EITHER OPEN OR ACKNOWLEDGED --  *
026660*        THE DESK MAY RESOLVE AN ALERT NOBODY GOT AROUND TO       *
026670*        ACKNOWLEDGING FIRST.                                     *
026700         MOVE 'RESOLVED' TO WA-STATUS (WS-FOUND-IX).
026800         ADD 1 TO WS-RESOLVE-COUNT.
026900     5000-EXIT.
027000         EXIT.
027100***************************************************************
027200*    6000-LIST-OPEN-ALERTS -- ALL ALERTS WITH STATUS = OPEN,   *
027300*    LEDGER (APPEND) ORDER.                                    *
027400***************************************************************
027500     6000-LIST-OPEN-ALERTS.
027550*        WAK-STATUS (VIA WA-ALERT-TABLE-KEYS) IS TESTED, NOT     *
027560*        WA-STATUS DIRECTLY, TO MATCH THE REDEFINES CONVENTION   *
027570*        USED THROUGHOUT THIS TABLE'S PARAGRAPHS.                *
027600         PERFORM 6100-WRITE-OPEN-HEADING THRU 6100-EXIT.
027700         MOVE ZERO TO WS-LIST-COUNT.
027800         PERFORM 6050-LIST-ONE-OPEN-ALERT THRU 6050-EXIT
027900             VARYING WA-ALERT-IX FROM 1 BY 1
028000             UNTIL WA-ALERT-IX > WS-ALERT-COUNT.
028100         PERFORM 6900-WRITE-LISTING-TOTAL THRU 6900-EXIT.
028200     6000-EXIT.
028300         EXIT.
028400     6050-LIST-ONE-OPEN-ALERT.
028450*        ACKNOWLEDGED ALERTS ARE DELIBERATELY LEFT OFF THIS      *
028460*        LISTING -- ACKNOWLEDGED MEANS SOMEONE ON THE DESK IS    *
028470*        ALREADY WORKING IT.                                     *
028500         IF WAK-STATUS (WA-ALERT-IX) NOT = 'OPEN'
028600             GO TO 6050-EXIT.
028700         ADD 1 TO WS-LIST-COUNT.
028800         PERFORM 6060-WRITE-DETAIL-LINE THRU 6060-EXIT.
028900     6050-EXIT.
029000         EXIT.
029100     6060-WRITE-DETAIL-LINE.
029150*        SHARED BY BOTH LISTINGS -- THE DETAIL LINE LAYOUT DOES  *
029160*        NOT DIFFER BETWEEN OPEN AND CRITICAL.                   *
029200         MOVE SPACES TO AL-ALERT-LISTING-LINE.
029300         MOVE 'D' TO AL-LINE-TYPE-CD.
029400         MOVE WA-ALERT-ID (WA-ALERT-IX)     TO AL-DTL-ALERT-ID.
029500         MOVE WA-ACCOUNT-CODE (WA-ALERT-IX) TO AL-DTL-ACCOUNT-CODE.
029600         MOVE WA-SYMBOL (WA-ALERT-IX)       TO AL-DTL-SYMBOL.
029700         MOVE WA-SEVERITY (WA-ALERT-IX)     TO AL-DTL-SEVERITY.
029800         MOVE WA-STATUS (WA-ALERT-IX)       TO AL-DTL-STATUS.
029900         WRITE AL-ALERT-LISTING-LINE AFTER ADVANCING 1 LINES.
030000     6060-EXIT.
030100         EXIT.
030200     6100-WRITE-OPEN-HEADING.
030250*        ADVANCING TOP-OF-FORM STARTS EACH LISTING ON ITS OWN    *
030260*        PAGE -- SAME C01 CHANNEL AS RSKEVAL1'S SUMMARY REPORT.  *
030300         MOVE SPACES TO AL-ALERT-LISTING-LINE.
030400         MOVE 'H' TO AL-LINE-TYPE-CD.
030500         MOVE WS-RUN-YYYY TO AL-HDG-RUN-YYYY.
030600         MOVE WS-RUN-MM   TO AL-HDG-RUN-MM.
030700         MOVE WS-RUN-DD   TO AL-HDG-RUN-DD.
030800         MOVE 'OPEN ALERT LISTING' TO AL-HDG-TITLE.
030900         WRITE AL-ALERT-LISTING-LINE AFTER ADVANCING TOP-OF-FORM.
031000     6100-EXIT.
031100         EXIT.
031200***************************************************************
031300*    6500-LIST-CRITICAL-ALERTS -- STATUS = OPEN AND SEVERITY   *
031400*    IN (HIGH, CRITICAL), MOST-RECENT-FIRST.  THE LEDGER IS    *
031500*    APPEND-ORDERED SO MOST-RECENT-FIRST IS A REVERSE WALK OF  *
031600*    WA-ALERT-TABLE.                                  CR-1287  *
031700***************************************************************
031800     6500-LIST-CRITICAL-ALERTS.
031850*        VARYING BY -1 FROM THE HIGH-WATER MARK -- THE LEDGER    *
031860*        HAS NO EXPLICIT ALERT-DATE FIELD, SO NEWEST-FIRST IS    *
031870*        SIMPLY A REVERSE WALK OF APPEND ORDER.          CR-1287 *
031900         PERFORM 6600-WRITE-CRITICAL-HEADING THRU 6600-EXIT.
032000         MOVE ZERO TO WS-LIST-COUNT.
032100         PERFORM 6550-LIST-ONE-CRITICAL-ALERT THRU 6550-EXIT
032200             VARYING WA-ALERT-IX FROM WS-ALERT-COUNT BY -1
032300             UNTIL WA-ALERT-IX < 1.
032400         PERFORM 6900-WRITE-LISTING-TOTAL THRU 6900-EXIT.
032500     6500-EXIT.
032600         EXIT.
032700     6550-LIST-ONE-CRITICAL-ALERT.
032750*        TWO FILTERS -- STILL OPEN, AND SEVERITY HIGH ENOUGH TO  *
032760*        MATTER TO THE MORNING REVIEW.  T KELLERMAN WIDENED THIS *
032770*        FROM CRITICAL-ONLY TO HIGH-OR-CRITICAL.         CR-1287 *
032800         IF WAK-STATUS (WA-ALERT-IX) NOT = 'OPEN'
032900             GO TO 6550-EXIT.
033000         IF WA-SEVERITY (WA-ALERT-IX) NOT = 'HIGH'
033100           AND WA-SEVERITY (WA-ALERT-IX) NOT = 'CRITICAL'
033200             GO TO 6550-EXIT.
033300         ADD 1 TO WS-LIST-COUNT.
033400         PERFORM 6060-WRITE-DETAIL-LINE THRU 6060-EXIT.
033500     6550-EXIT.
033600         EXIT.
033700     6600-WRITE-CRITICAL-HEADING.
033800         MOVE SPACES TO AL-ALERT-LISTING-LINE.
033900         MOVE 'H' TO AL-LINE-TYPE-CD.
034000         MOVE WS-RUN-YYYY TO AL-HDG-RUN-YYYY.
034100         MOVE WS-RUN-MM   TO AL-HDG-RUN-MM.
034200         MOVE WS-RUN-DD   TO AL-HDG-RUN-DD.
034300         MOVE 'CRITICAL ALERT LISTING' TO AL-HDG-TITLE.
034400         WRITE AL-ALERT-LISTING-LINE AFTER ADVANCING TOP-OF-FORM.
034500     6600-EXIT.
034600         EXIT.
034700     6900-WRITE-LISTING-TOTAL.
034750*        ONE SHARED TOTAL-LINE PARAGRAPH -- WS-LIST-COUNT IS     *
034760*        RESET AT THE TOP OF WHICHEVER LISTING PARAGRAPH CALLED  *
034770*        IT, SO THE CAPTION READS RIGHT FOR EITHER LISTING.      *
034800         MOVE SPACES TO AL-ALERT-LISTING-LINE.
034900         MOVE 'T' TO AL-LINE-TYPE-CD.
035000         MOVE 'ALERTS LISTED' TO AL-TOT-CAPTION.
035100         MOVE WS-LIST-COUNT TO AL-TOT-COUNT.
035200         WRITE AL-ALERT-LISTING-LINE AFTER ADVANCING 2 LINES.
035300     6900-EXIT.
035400         EXIT.
035500***************************************************************
035600*    7500-REWRITE-LEDGER -- REWRITE THE RISK-ALERTS LEDGER IN  *
035700*    FULL FROM WA-ALERT-TABLE (STATUS CHANGES FROM THIS RUN'S  *
035800*    ACKNOWLEDGE/RESOLVE REQUESTS).  RISK-ALERTS IS CLOSED AND *
035900*    REOPENED OUTPUT SO THE SAME PHYSICAL FILE CAN BE          *
036000*    REWRITTEN WHOLE.                                          *
036100***************************************************************
036200     7500-REWRITE-LEDGER.
036250*        RUNS AFTER EVERY TRANSACTION HAS BEEN APPLIED TO        *
036260*        WA-ALERT-TABLE IN MEMORY -- THE OUTPUT LEDGER REFLECTS  *
036270*        THE FINAL STATUS OF EACH ALERT, NOT AN INTERMEDIATE ONE.*
036300         CLOSE RISK-ALERTS.
036400         OPEN OUTPUT RISK-ALERTS.
036500         PERFORM 7510-WRITE-ONE-ALERT THRU 7510-EXIT
036600             VARYING WA-ALERT-IX FROM 1 BY 1
036700             UNTIL WA-ALERT-IX > WS-ALERT-COUNT.
036800         CLOSE RISK-ALERTS.
036900     7500-EXIT.
037000         EXIT.
037100     7510-WRITE-ONE-ALERT.
037150*        FIELD-BY-FIELD, MIRRORING 1105-READ-ONE-ALERT -- NO     *
037160*        GROUP MOVE, SAME REASON.                                *
037200         MOVE WA-ALERT-ID (WA-ALERT-IX)      TO RA-ALERT-ID.
037300         MOVE WA-LIMIT-ID (WA-ALERT-IX)      TO RA-LIMIT-ID.
037400         MOVE WA-ALERT-TYPE (WA-ALERT-IX)    TO RA-ALERT-TYPE.
037500         MOVE WA-SEVERITY (WA-ALERT-IX)      TO RA-SEVERITY.
037600         MOVE WA-ACCOUNT-ID (WA-ALERT-IX)    TO RA-ACCOUNT-ID.
037700         MOVE WA-ACCOUNT-CODE (WA-ALERT-IX)  TO RA-ACCOUNT-CODE.
037800         MOVE WA-INSTRUMENT-ID (WA-ALERT-IX) TO RA-INSTRUMENT-ID.
037900         MOVE WA-SYMBOL (WA-ALERT-IX)        TO RA-SYMBOL.
038000         MOVE WA-TRIGGERING-TRADE-ID (WA-ALERT-IX)
038100             TO RA-TRIGGERING-TRADE-ID.
038200         MOVE WA-CURRENT-VALUE (WA-ALERT-IX) TO RA-CURRENT-VALUE.
038300         MOVE WA-LIMIT-VALUE (WA-ALERT-IX)   TO RA-LIMIT-VALUE.
038400         MOVE WA-UTILIZATION-PCT (WA-ALERT-IX)
038500             TO RA-UTILIZATION-PCT.
038600         MOVE WA-MESSAGE (WA-ALERT-IX)       TO RA-MESSAGE.
038700         MOVE WA-STATUS (WA-ALERT-IX)        TO RA-STATUS.
038800         MOVE WA-ACKNOWLEDGED-BY (WA-ALERT-IX)
038900             TO RA-ACKNOWLEDGED-BY.
039000         WRITE RA-RISK-ALERT-RECORD.
039100     7510-EXIT.
039200         EXIT.
039300***************************************************************
039400*    9000-END-OF-JOB -- CLOSE REMAINING FILES.  NOTES A RERUN  *
039420*    ON THE JOB LOG AND REPORTS ANY SKIPPED-FOR-OVERFLOW       *
039440*    ALERTS SO THE DESK KNOWS THE LEDGER TABLE NEEDS           *
039460*    RESIZING.                                        CR-1512 *
039500***************************************************************
039600     9000-END-OF-JOB.
039650         IF THIS-IS-A-RERUN
039660             DISPLAY 'RSKALCK1 - THIS WAS A RERUN'.
039670         IF WS-TABLE-FULL-COUNT > ZERO
039680             DISPLAY 'RSKALCK1 - ALERT TABLE FULL, SKIPPED '
039690                 WS-TABLE-FULL-COUNT ' ALERTS THIS RUN'.
039700         CLOSE ACK-TRANSACTIONS
039800               ALERT-LISTING.
039900     9000-EXIT.
040000         EXIT.
