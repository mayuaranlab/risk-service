000100***************************************************************
000200*                                                             *
000300*  RSKALSTR  --  ALERT LIFECYCLE LISTING REPORT LAYOUT        *
000400*                                                             *
000500*  ONE PRINT FILE, THREE LINE TYPES SHARING THE SAME SLOT     *
000600*  VIA REDEFINES -- HEADING, ALERT-DETAIL, AND CONTROL-TOTAL  *
000700*  -- SELECTED BY AL-LINE-TYPE-CD ON WRITE.  SHARED BY THE    *
000800*  LIST-OPEN AND LIST-CRITICAL REQUESTS IN RSKALCK1; THE      *
000900*  HEADING TITLE TEXT IS SET AT RUN TIME PER REQUEST.         *
001000*                                                             *
001100*  MODIFIER       DATE        DESCRIPTION OF CHANGE           *
001200*  -------------- ----------  ------------------------------- *
001300*  M SANFILIPPO   04/18/1996  ORIGINAL COPYBOOK -- MORNING    *
001400*                             ALERT REVIEW RUN.        CR-0900*
001500*  T KELLERMAN    09/09/1998  Y2K -- RUN-DATE NOW CARRIES A   *
001600*                             4-DIGIT YEAR.            CR-1220*
001700***************************************************************
001800     01  AL-ALERT-LISTING-LINE.
001850*        SET ONCE, TESTED NEVER -- THE THREE AREAS BELOW ARE     *
001860*        WRITE-ONLY REDEFINES OF THE SAME 143-BYTE SLOT.         *
001900         05  AL-LINE-TYPE-CD             PIC X(1).
002000             88  AL-LINE-IS-HEADING          VALUE 'H'.
002100             88  AL-LINE-IS-DETAIL           VALUE 'D'.
002200             88  AL-LINE-IS-TOTAL            VALUE 'T'.
002300         05  AL-HEADING-AREA.
002400             10  AL-HDG-RUN-DATE.
002500                 15  AL-HDG-RUN-YYYY         PIC 9(4).
002600                 15  AL-HDG-RUN-MM           PIC 9(2).
002700                 15  AL-HDG-RUN-DD           PIC 9(2).
002800             10  FILLER                      PIC X(5).
002900             10  AL-HDG-TITLE                PIC X(30).
002950*        MOVED IN AT RUN TIME BY 6100-WRITE-OPEN-HEADING OR      *
002960*        6600-WRITE-CRITICAL-HEADING -- NOT A VALUE CLAUSE       *
002970*        HERE, SINCE THE TWO REQUESTS SHARE THIS LAYOUT.         *
003000             10  FILLER                      PIC X(89).
003100         05  AL-DETAIL-AREA REDEFINES AL-HEADING-AREA.
003200             10  AL-DTL-ALERT-ID             PIC 9(9).
003300             10  FILLER                      PIC X(2).
003400             10  AL-DTL-ACCOUNT-CODE         PIC X(50).
003500             10  FILLER                      PIC X(2).
003600             10  AL-DTL-SYMBOL               PIC X(20).
003700             10  FILLER                      PIC X(2).
003800             10  AL-DTL-SEVERITY             PIC X(8).
003900             10  FILLER                      PIC X(2).
004000             10  AL-DTL-STATUS               PIC X(12).
004100             10  FILLER                      PIC X(25).
004200         05  AL-TOTAL-AREA REDEFINES AL-HEADING-AREA.
004300             10  AL-TOT-CAPTION              PIC X(35).
004400             10  AL-TOT-COUNT                PIC ZZZZ9.
004500             10  FILLER                      PIC X(80).
