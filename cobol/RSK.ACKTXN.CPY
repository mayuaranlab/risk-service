000100***************************************************************
000200*                                                             *
000300*  RSKACKTX  --  ALERT LIFECYCLE REQUEST TRANSACTION RECORD   *
000400*                                                             *
000500*  ONE RECORD PER REQUESTED LIFECYCLE OPERATION AGAINST THE   *
000600*  RISK-ALERTS LEDGER.  REQUEST-CODE SELECTS THE OPERATION;   *
000700*  ACKNOWLEDGE AND RESOLVE CARRY AN ALERT-ID, LIST-OPEN AND   *
000800*  LIST-CRITICAL IGNORE THE REMAINDER OF THE RECORD.          *
000900*                                                             *
001000*  MODIFIER       DATE        DESCRIPTION OF CHANGE           *
001100*  -------------- ----------  ------------------------------- *
001200*  D OKONKWO      06/22/1993  ORIGINAL COPYBOOK.       CR-0448*
001300*  M SANFILIPPO   04/18/1996  ADDED LST-OPEN/LST-CRIT REQUEST *
001400*                             CODES FOR THE DESK'S MORNING    *
001500*                             ALERT REVIEW RUN.        CR-0900*
001600***************************************************************
001700     01  AT-ACK-TRANSACTION-RECORD.
001800         05  AT-REQUEST-CODE             PIC X(3).
001900             88  AT-ACKNOWLEDGE-REQUEST      VALUE 'ACK'.
002000             88  AT-RESOLVE-REQUEST          VALUE 'RES'.
002100             88  AT-LIST-OPEN-REQUEST        VALUE 'LSO'.
002200             88  AT-LIST-CRITICAL-REQUEST    VALUE 'LSC'.
002300         05  AT-ALERT-ID                 PIC 9(9).
002400         05  AT-ACKNOWLEDGER-NAME        PIC X(30).
002500         05  FILLER                      PIC X(38).
