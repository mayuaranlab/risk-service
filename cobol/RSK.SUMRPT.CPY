000100***************************************************************
000200*                                                             *
000300*  RSKSUMRP  --  RISK EVALUATION SUMMARY REPORT LAYOUT        *
000400*                                                             *
000500*  ONE PRINT FILE, THREE LINE TYPES SHARING THE SAME SLOT     *
000600*  VIA REDEFINES -- HEADING, SEVERITY-DETAIL, AND CONTROL-    *
000700*  TOTAL -- SELECTED BY RP-LINE-TYPE-CD ON WRITE.              *
001000*                                                             *
001100*  MODIFIER       DATE        DESCRIPTION OF CHANGE           *
001200*  -------------- ----------  ------------------------------- *
001300*  R BUCHOLTZ     03/14/1988  ORIGINAL COPYBOOK.               *
001400*  T KELLERMAN    09/09/1998  Y2K -- RUN-DATE NOW CARRIES A   *
001500*                             4-DIGIT YEAR.            CR-1220*
001600***************************************************************
001700     01  RP-RISK-EVAL-SUMMARY-LINE.
001750*        SAME THREE-AREA REDEFINES PATTERN AS RSKALSTR --        *
001760*        HEADING, ONE DETAIL LINE PER SEVERITY, THEN A TOTAL     *
001770*        LINE PER COUNTER.  SEE 7100/7200/7300 IN RSKEVAL1.      *
001800         05  RP-LINE-TYPE-CD             PIC X(1).
001900             88  RP-LINE-IS-HEADING          VALUE 'H'.
002000             88  RP-LINE-IS-DETAIL           VALUE 'D'.
002100             88  RP-LINE-IS-TOTAL            VALUE 'T'.
002200         05  RP-HEADING-AREA.
002300             10  RP-HDG-RUN-DATE.
002400                 15  RP-HDG-RUN-YYYY         PIC 9(4).
002500                 15  RP-HDG-RUN-MM           PIC 9(2).
002600                 15  RP-HDG-RUN-DD           PIC 9(2).
002700             10  FILLER                      PIC X(5).
002800             10  RP-HDG-TITLE                PIC X(25)
002900                                 VALUE 'RISK EVALUATION SUMMARY'.
003000             10  FILLER                      PIC X(94).
003100         05  RP-DETAIL-AREA REDEFINES RP-HEADING-AREA.
003150*        ONE LINE PER SEVERITY -- LOW, MEDIUM, HIGH, CRITICAL,   *
003160*        WRITTEN IN THAT FIXED ORDER BY 7200-WRITE-SEVERITY-LINE.*
003200             10  RP-DTL-SEVERITY             PIC X(8).
003300             10  FILLER                      PIC X(5).
003400             10  RP-DTL-COUNT                PIC ZZZZ9.
003500             10  FILLER                      PIC X(113).
003600         05  RP-TOTAL-AREA REDEFINES RP-HEADING-AREA.
003700             10  RP-TOT-CAPTION              PIC X(35).
003800             10  RP-TOT-COUNT                PIC ZZZZ9.
003900             10  FILLER                      PIC X(86).
