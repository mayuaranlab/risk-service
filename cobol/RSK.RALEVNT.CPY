000100***************************************************************
000200*                                                             *
000300*  RSKRALEV  --  RISK ALERT EVENT EXTRACT RECORD              *
000400*                                                             *
000500*  LINE-SEQUENTIAL EXTRACT OF ALERTS RAISED THIS RUN, ONE     *
000600*  RECORD PER ALERT, WRITTEN BY 4500-CREATE-ALERT IN          *
000700*  RSKEVAL1 FOR THE DOWNSTREAM PUBLICATION JOB.  SAME SHAPE   *
000800*  AS THE LEDGER RECORD IN RSKALERT BUT KEPT SEPARATE SINCE   *
000900*  IT LIVES ON ITS OWN OUTPUT FILE.                           *
001000*                                                             *
001100*  MODIFIER       DATE        DESCRIPTION OF CHANGE           *
001200*  -------------- ----------  ------------------------------- *
001300*  M SANFILIPPO   04/18/1996  ORIGINAL COPYBOOK -- REPLACES   *
001400*                             THE OLD MQ PUBLISH STEP WITH A  *
001500*                             FLAT FILE EXTRACT FOR           *
001600*                             DOWNSTREAM.               CR-0900*
001700*  T KELLERMAN    09/09/1998  Y2K -- NO 2-DIGIT DATES IN      *
001800*                             THIS RECORD, REVIEWED AND       *
001900*                             CLOSED.                CR-1220  *
002000***************************************************************
002100     01  RE-RISK-ALERT-EVENT-RECORD.
002200         05  RE-ALERT-ID                 PIC 9(9).
002300         05  RE-LIMIT-ID                 PIC 9(9).
002400         05  RE-ALERT-TYPE               PIC X(25).
002500         05  RE-SEVERITY                 PIC X(8).
002600         05  RE-ACCOUNT-ID               PIC 9(9).
002700         05  RE-ACCOUNT-CODE             PIC X(50).
002800         05  RE-INSTRUMENT-ID            PIC 9(9).
002900         05  RE-SYMBOL                   PIC X(20).
003000         05  RE-TRIGGERING-TRADE-ID      PIC X(50).
003100         05  RE-CURRENT-VALUE            PIC S9(14)V9(4).
003200         05  RE-LIMIT-VALUE              PIC S9(14)V9(4).
003300         05  RE-UTILIZATION-PCT          PIC S9(3)V9(2).
003400         05  RE-MESSAGE                  PIC X(100).
003500         05  RE-STATUS                   PIC X(12).
003600         05  FILLER                      PIC X(40).
